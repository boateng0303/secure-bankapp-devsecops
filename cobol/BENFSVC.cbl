000100*****************************************************************
000200*  PROGRAM-ID.   BENFSVC
000300*  AUTHOR.       C. Q. VALERO
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1995-06-19
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - BENEFICIARY LIST
000800*  -----------------------------------------------------------
000900*  PURPOSE.  MAINTAINS EACH CUSTOMER'S EXTERNAL-TRANSFER
001000*  BENEFICIARY LIST (FORMERLY KEPT ON PAPER AT EACH BRANCH).
001100*  THREE FUNCTIONS, SELECTED BY LK-FUNCTION-CODE:
001200*    ADD  - ADD A NEW BENEFICIARY
001300*    UPDT - UPDATE AN EXISTING BENEFICIARY
001400*    DELE - DELETE A BENEFICIARY
001500*  -----------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       INIT  REQ/TKT   DESCRIPTION
001800*  ---------- ----  --------  ------------------------------
001900*  1995-06-19 MTR   BK-0129   ORIGINAL - MODELLED ON THE
002000*                             PENDING-TRANSFER EXECUTION
002100*                             PROGRAM'S SCAN/VALIDATE/REWRITE
002200*                             SHAPE (SAME BRANCH REQUEST BATCH
002300*                             AS THE OLD TRANSFERENCIAS FEED).
002400*  1998-08-05 MTR   Y2K-004   REVIEWED FOR Y2K - NO DATE FIELDS
002500*                             ON THIS RECORD, NO CHANGE MADE.
002600*  2000-01-14 CQV   BK-0177   ADD NOW CHECKS FOR A DUPLICATE
002700*                             ACCOUNT NUMBER ON THE SAME USER
002800*                             BEFORE WRITING - TWO BRANCHES HAD
002900*                             ADDED THE SAME PAYEE FOR ONE
003000*                             CUSTOMER, DOUBLE-BILLING THE
003100*                             MONTHLY STATEMENT PRINT.
003200*  2003-06-17 CQV   BK-0219   UPDATE AND DELETE NOW REQUIRE
003300*                             BENF-USER-ID TO MATCH THE CALLER,
003400*                             NOT JUST BENF-ID - A TELLER HAD
003500*                             EDITED ANOTHER CUSTOMER'S PAYEE
003600*                             BY GUESSING THE RECORD NUMBER.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    BENFSVC.
004000 AUTHOR.        C. Q. VALERO.
004100 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
004200 DATE-WRITTEN.  06/19/1995.
004300 DATE-COMPILED.
004400 SECURITY.      UNIZARBANK INTERNAL USE ONLY - BENEFICIARY LIST.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
005000            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT BENEFICIARY-FILE ASSIGN TO DISK
005500         ORGANIZATION IS RELATIVE
005600         ACCESS MODE IS DYNAMIC
005700         RELATIVE KEY IS WS-BENF-RRN
005800         FILE STATUS IS WS-FST-BENF.
005900
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  BENEFICIARY-FILE
006300     LABEL RECORD STANDARD
006400     VALUE OF FILE-ID IS "beneficiaries.ubd".
006500     COPY BENFREC.
006600
006700 WORKING-STORAGE SECTION.
006800 77  WS-FST-BENF                 PIC X(02).
006900 77  WS-BENF-RRN                 PIC 9(09) COMP.
007000 77  WS-HWM-RRN                  PIC 9(09) COMP.
007100 77  WS-DUPLICATE-FOUND          PIC X(01) VALUE "N".
007200     88  WS-BENF-IS-DUPLICATE        VALUE "Y".
007300     88  WS-BENF-NOT-DUPLICATE       VALUE "N".
007400
007500*    ACCOUNT-NUMBER COMPARE WORK AREA - REDEFINES NO. 1.
007600*    KEPT SO A REJECTED DUPLICATE CAN BE TRACED DIGIT BY
007700*    DIGIT ON THE OPERATOR CONSOLE WHEN UPSI-0 IS ON.
007800 01  WS-ACCTNO-TRACE             PIC X(10).
007900 01  WS-ACCTNO-TRACE-R REDEFINES WS-ACCTNO-TRACE.
008000     05  WS-ACCTNO-TRACE-DIGIT   PIC X(01) OCCURS 10 TIMES.
008100
008200*    NICKNAME/BANK-CODE COMBINED VIEW - REDEFINES NO. 2.
008300*    RETAINED FROM THE OLD PAPER-FORM LAYOUT WHERE THE
008400*    NICKNAME AND BANK CODE SHARED ONE PRINT LINE.
008500 01  WS-NICK-BANK-WORK.
008600     05  WS-NICK-BANK-NICKNAME   PIC X(50).
008700     05  WS-NICK-BANK-CODE       PIC X(20).
008800 01  WS-NICK-BANK-WORK-R REDEFINES WS-NICK-BANK-WORK.
008900     05  WS-NICK-BANK-RAW        PIC X(70).
009000
009100*    HIGH-WATER-MARK WORK AREA - REDEFINES NO. 3.
009200 01  WS-HWM-WORK                 PIC 9(09) COMP.
009300 01  WS-HWM-WORK-R REDEFINES WS-HWM-WORK.
009400     05  WS-HWM-HI                PIC 9(05).
009500     05  WS-HWM-LO                PIC 9(04).
009600
009700 LINKAGE SECTION.
009800 01  LK-FUNCTION-CODE            PIC X(04).
009900 01  LK-RETURN-CODE              PIC 9(02).
010000 01  LK-BENF-ID                  PIC 9(09).
010100 01  LK-USER-ID                  PIC 9(09).
010200     COPY BENFREC REPLACING BENEFICIARY-RECORD BY LK-BENEFICIARY-RECORD.
010300
010400 PROCEDURE DIVISION USING LK-FUNCTION-CODE
010500                           LK-RETURN-CODE
010600                           LK-BENF-ID
010700                           LK-USER-ID
010800                           LK-BENEFICIARY-RECORD.
010900
011000 P000-MAIN.
011100     IF WS-TRACE-REQUESTED
011200         DISPLAY "BENFSVC ENTERED, FUNCTION=" LK-FUNCTION-CODE
011300     END-IF.
011400
011500     MOVE 00 TO LK-RETURN-CODE.
011600
011700     IF LK-FUNCTION-CODE = "ADD "
011800         PERFORM P200-ADD-BENEFICIARY    THRU P200-EXIT
011900     ELSE
012000     IF LK-FUNCTION-CODE = "UPDT"
012100         PERFORM P300-UPDATE-BENEFICIARY THRU P300-EXIT
012200     ELSE
012300     IF LK-FUNCTION-CODE = "DELE"
012400         PERFORM P400-DELETE-BENEFICIARY THRU P400-EXIT
012500     ELSE
012600         MOVE 99 TO LK-RETURN-CODE
012700     END-IF END-IF END-IF.
012800
012900     GOBACK.
013000
013100*-----------------------------------------------------------
013200*    P200 - BUSINESS RULE 14: ADD.  REJECT IF A BENEFICIARY
013300*    ALREADY EXISTS FOR THIS USER WITH THE SAME ACCOUNT
013400*    NUMBER.
013500*-----------------------------------------------------------
013600 P200-ADD-BENEFICIARY.
013700     PERFORM P250-CHECK-DUPLICATE THRU P250-EXIT.
013800     IF LK-RETURN-CODE NOT = 00
013900         GO TO P200-EXIT
014000     END-IF.
014100
014200     PERFORM P280-FIND-HWM THRU P280-EXIT.
014300     IF WS-FST-BENF NOT = "00" AND WS-FST-BENF NOT = "24"
014400         MOVE 90 TO LK-RETURN-CODE
014500         GO TO P200-EXIT
014600     END-IF.
014700
014800     ADD 1 TO WS-HWM-RRN.
014900     MOVE WS-HWM-RRN TO WS-BENF-RRN.
015000     MOVE LK-BENEFICIARY-RECORD TO BENEFICIARY-RECORD.
015100     MOVE WS-HWM-RRN TO BENF-ID OF BENEFICIARY-RECORD.
015200     MOVE LK-USER-ID TO BENF-USER-ID OF BENEFICIARY-RECORD.
015300
015400     OPEN I-O BENEFICIARY-FILE.
015500     IF WS-FST-BENF NOT = "00" AND WS-FST-BENF NOT = "05"
015600         MOVE 90 TO LK-RETURN-CODE
015700         GO TO P200-EXIT
015800     END-IF.
015900
016000     WRITE BENEFICIARY-RECORD
016100         INVALID KEY MOVE 90 TO LK-RETURN-CODE
016200     END-WRITE.
016300
016400     IF LK-RETURN-CODE = 00
016500         MOVE BENEFICIARY-RECORD TO LK-BENEFICIARY-RECORD
016600     END-IF.
016700
016800     CLOSE BENEFICIARY-FILE.
016900 P200-EXIT.
017000     EXIT.
017100
017200*    SCAN THE FILE FOR AN EXISTING BENEFICIARY OWNED BY
017300*    LK-USER-ID WITH THE SAME BENF-ACCOUNT-NUMBER.
017400 P250-CHECK-DUPLICATE.
017500     MOVE "N" TO WS-DUPLICATE-FOUND.
017600     OPEN INPUT BENEFICIARY-FILE.
017700     IF WS-FST-BENF NOT = "00"
017800         MOVE 90 TO LK-RETURN-CODE
017900         GO TO P250-EXIT
018000     END-IF.
018100
018200 P255-SCAN-LOOP.
018300     READ BENEFICIARY-FILE NEXT RECORD AT END GO TO P255-DONE.
018400     IF BENF-USER-ID OF BENEFICIARY-RECORD = LK-USER-ID
018500         IF BENF-ACCOUNT-NUMBER OF BENEFICIARY-RECORD
018600            = BENF-ACCOUNT-NUMBER OF LK-BENEFICIARY-RECORD
018700             MOVE "Y" TO WS-DUPLICATE-FOUND
018800         END-IF
018900     END-IF.
019000     GO TO P255-SCAN-LOOP.
019100
019200 P255-DONE.
019300     CLOSE BENEFICIARY-FILE.
019400     IF WS-BENF-IS-DUPLICATE
019500         MOVE 20 TO LK-RETURN-CODE
019600     END-IF.
019700 P250-EXIT.
019800     EXIT.
019900
020000*-----------------------------------------------------------
020100*    P300 - UPDATE.  LOOK UP BY BENF-ID + BENF-USER-ID,
020200*    OVERWRITE THE EDITABLE FIELDS, REWRITE.
020300*-----------------------------------------------------------
020400 P300-UPDATE-BENEFICIARY.
020500     PERFORM P350-LOOKUP-OWNED THRU P350-EXIT.
020600     IF LK-RETURN-CODE NOT = 00
020700         GO TO P300-EXIT
020800     END-IF.
020900
021000     MOVE BENF-NAME OF LK-BENEFICIARY-RECORD
021100         TO BENF-NAME OF BENEFICIARY-RECORD.
021200     MOVE BENF-ACCOUNT-NUMBER OF LK-BENEFICIARY-RECORD
021300         TO BENF-ACCOUNT-NUMBER OF BENEFICIARY-RECORD.
021400     MOVE BENF-BANK-NAME OF LK-BENEFICIARY-RECORD
021500         TO BENF-BANK-NAME OF BENEFICIARY-RECORD.
021600     MOVE BENF-BANK-CODE OF LK-BENEFICIARY-RECORD
021700         TO BENF-BANK-CODE OF BENEFICIARY-RECORD.
021800     MOVE BENF-NICKNAME OF LK-BENEFICIARY-RECORD
021900         TO BENF-NICKNAME OF BENEFICIARY-RECORD.
022000
022100     REWRITE BENEFICIARY-RECORD
022200         INVALID KEY MOVE 90 TO LK-RETURN-CODE
022300     END-REWRITE.
022400
022500     IF LK-RETURN-CODE = 00
022600         MOVE BENEFICIARY-RECORD TO LK-BENEFICIARY-RECORD
022700     END-IF.
022800
022900     CLOSE BENEFICIARY-FILE.
023000 P300-EXIT.
023100     EXIT.
023200
023300*-----------------------------------------------------------
023400*    P400 - DELETE.  LOOK UP BY BENF-ID + BENF-USER-ID,
023500*    REMOVE THE RECORD.
023600*-----------------------------------------------------------
023700 P400-DELETE-BENEFICIARY.
023800     PERFORM P350-LOOKUP-OWNED THRU P350-EXIT.
023900     IF LK-RETURN-CODE NOT = 00
024000         GO TO P400-EXIT
024100     END-IF.
024200
024300     DELETE BENEFICIARY-FILE
024400         INVALID KEY MOVE 90 TO LK-RETURN-CODE
024500     END-DELETE.
024600
024700     CLOSE BENEFICIARY-FILE.
024800 P400-EXIT.
024900     EXIT.
025000
025100*    SHARED LOOKUP FOR UPDATE AND DELETE - BENF-ID IS THE
025200*    RELATIVE KEY, BENF-USER-ID CONFIRMS OWNERSHIP.
025300 P350-LOOKUP-OWNED.
025400     MOVE LK-BENF-ID TO WS-BENF-RRN.
025500     OPEN I-O BENEFICIARY-FILE.
025600     IF WS-FST-BENF NOT = "00"
025700         MOVE 90 TO LK-RETURN-CODE
025800         GO TO P350-EXIT
025900     END-IF.
026000
026100     READ BENEFICIARY-FILE
026200         INVALID KEY MOVE 10 TO LK-RETURN-CODE.
026300
026400     IF LK-RETURN-CODE = 00
026500         IF BENF-USER-ID OF BENEFICIARY-RECORD NOT = LK-USER-ID
026600             MOVE 10 TO LK-RETURN-CODE
026700         END-IF
026800     END-IF.
026900
027000     IF LK-RETURN-CODE NOT = 00
027100         CLOSE BENEFICIARY-FILE
027200     END-IF.
027300 P350-EXIT.
027400     EXIT.
027500
027600*    FIND THE HIGHEST BENF-ID CURRENTLY ON FILE.
027700 P280-FIND-HWM.
027800     MOVE 0 TO WS-HWM-RRN.
027900     OPEN INPUT BENEFICIARY-FILE.
028000     IF WS-FST-BENF NOT = "00"
028100         GO TO P280-EXIT
028200     END-IF.
028300
028400 P285-SCAN-LOOP.
028500     READ BENEFICIARY-FILE NEXT RECORD AT END GO TO P285-DONE.
028600     IF BENF-ID OF BENEFICIARY-RECORD > WS-HWM-RRN
028700         MOVE BENF-ID OF BENEFICIARY-RECORD TO WS-HWM-RRN
028800     END-IF.
028900     GO TO P285-SCAN-LOOP.
029000
029100 P285-DONE.
029200     MOVE "00" TO WS-FST-BENF.
029300     CLOSE BENEFICIARY-FILE.
029400 P280-EXIT.
029500     EXIT.
