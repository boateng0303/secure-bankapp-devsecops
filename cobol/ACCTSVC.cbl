000100*****************************************************************
000200*  PROGRAM-ID.   ACCTSVC
000300*  AUTHOR.       J. L. PASCUAL
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1989-03-14
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  ACCOUNT MASTER MAINTENANCE, CALLED FROM EVERY
001000*  MONEY-MOVEMENT AND CARD PROGRAM.  FOUR FUNCTIONS, SELECTED
001100*  BY LK-FUNCTION-CODE:
001200*    LKID - READ ONE ACCOUNT BY ACCT-ID (= RELATIVE KEY)
001300*    LKNO - READ ONE ACCOUNT BY ACCT-NUMBER (BUILDS AN
001400*           IN-MEMORY INDEX AND SEARCHES IT - THE FILE IS
001500*           RELATIVE, NOT INDEXED, SO THERE IS NO ALTERNATE
001600*           KEY ON DISK)
001700*    AGGR - SUM ACCT-BALANCE OVER EVERY ACCOUNT OWNED BY A
001800*           GIVEN ACCT-USER-ID
001900*    UPDT - REPLACE ACCT-BALANCE ON ONE ACCOUNT AND REWRITE
002000*    CRTE - ASSIGN THE NEXT ACCT-ID AND WRITE A BRAND NEW
002100*           ACCOUNT RECORD (USED BY ACCTOPEN ONLY)
002200*  -----------------------------------------------------------
002300*  CHANGE LOG
002400*  DATE       INIT  REQ/TKT   DESCRIPTION
002500*  ---------- ----  --------  ------------------------------
002600*  1989-03-14 JLP   BK-0012   ORIGINAL - CARD LOGIN/RETRY-
002700*                             COUNT LOGIC OF THE OLD BANK1
002800*                             MENU PROGRAM SPLIT OUT AND
002900*                             REWRITTEN AS A CALLABLE ACCOUNT
003000*                             SERVICE FOR THE OTHER PROGRAMS.
003100*  1990-01-09 JLP   BK-0026   ADDED LKNO - BANK6 NEEDED TO
003200*                             RESOLVE A DESTINATION ACCOUNT
003300*                             NUMBER WITHOUT SCANNING THE
003400*                             WHOLE FILE ITSELF.
003500*  1993-02-17 JLP   BK-0081   ADDED AGGR FOR THE NEW BRANCH
003600*                             "TOTAL HOLDINGS" ENQUIRY SCREEN.
003700*  1996-09-30 MTR   BK-0136   ADDED UPDT - PREVIOUSLY EVERY
003800*                             CALLER REWROTE THE RECORD ITSELF,
003900*                             THREE DIFFERENT WAYS.
004000*  1998-08-05 MTR   Y2K-004   SWITCHED ACCT-MAINT-DATE STAMPING
004100*                             FROM ACCEPT FROM DATE (2-DIGIT
004200*                             YEAR) TO ACCEPT FROM DATE
004300*                             YYYYMMDD.  ALSO NOW STAMPS
004400*                             ACCT-MAINT-TIME ON EVERY UPDT/
004500*                             CRTE, WHICH HAD BEEN LEFT ZERO
004600*                             SINCE BK-0203.
004700*  2001-11-30 CQV   BK-0198   ADDED CRTE FOR THE NEW-CUSTOMER
004800*                             REGISTRATION FEED (ACCTOPEN).
004900*  2004-04-02 CQV   BK-0231   RAISED THE IN-MEMORY INDEX TABLE
005000*                             FROM 200 TO 500 ENTRIES - RAN
005100*                             OUT OF ROOM DURING THE SPRING
005200*                             ACCOUNT-OPENING CAMPAIGN.
005300*  2004-07-12 CQV   BK-0244   LK-NEW-BALANCE AND LK-TOTAL-BALANCE
005400*                             WERE ONE PACKED DIGIT SHORT OF
005500*                             ACCT-BALANCE ITSELF - EVERY UPDT
005600*                             CALLER PASSES A 17-DIGIT FIELD IN
005700*                             THAT SLOT AND THE MISMATCH WAS
005800*                             MISALIGNING THE BALANCE WRITTEN TO
005900*                             ACCOUNT-FILE.  WIDENED BOTH TO
006000*                             MATCH, ALONG WITH THE WORKING
006100*                             STORAGE THEY FEED.
006200*****************************************************************
006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID.    ACCTSVC.
006500 AUTHOR.        J. L. PASCUAL.
006600 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
006700 DATE-WRITTEN.  03/14/1989.
006800 DATE-COMPILED.
006900 SECURITY.      UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER.
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
007500            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
007600
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT ACCOUNT-FILE ASSIGN TO DISK
008000         ORGANIZATION IS RELATIVE
008100         ACCESS MODE IS DYNAMIC
008200         RELATIVE KEY IS WS-ACCT-RRN
008300         FILE STATUS IS WS-FST-ACCT.
008400
008500 DATA DIVISION.
008600 FILE SECTION.
008700 FD  ACCOUNT-FILE
008800     LABEL RECORD STANDARD
008900     VALUE OF FILE-ID IS "accounts.ubd".
009000     COPY ACCTREC.
009100
009200 WORKING-STORAGE SECTION.
009300 77  WS-FST-ACCT                 PIC X(02).
009400 77  WS-ACCT-RRN                 PIC 9(09) COMP.
009500 77  WS-HWM-RRN                  PIC 9(09) COMP.
009600 77  WS-SUBSCRIPT                PIC 9(05) COMP.
009700 77  WS-INS-POS                  PIC 9(05) COMP.
009800 77  WS-SHIFT-FROM               PIC 9(05) COMP.
009900
010000*    WORK AREA FOR THE NEW-ACCOUNT-NUMBER DIGIT SCRUB -
010100*    REDEFINES NO. 1.
010200 01  WS-ACCT-NUM-WORK            PIC X(10).
010300 01  WS-ACCT-NUM-WORK-R REDEFINES WS-ACCT-NUM-WORK.
010400     05  WS-ACCT-NUM-DIGIT       PIC X(01) OCCURS 10 TIMES.
010500
010600*    RAW-BYTES TRACE VIEW OF A PACKED BALANCE - REDEFINES
010700*    NO. 2.  KEPT SO WE CAN DUMP A BAD BALANCE ON THE
010800*    CONSOLE WHEN UPSI-0 IS ON, WITHOUT UNPACKING IT.
010900 01  WS-TRACE-BALANCE            PIC S9(17)V99 COMP-3.
011000 01  WS-TRACE-BALANCE-R REDEFINES WS-TRACE-BALANCE.
011100     05  WS-TRACE-BALANCE-BYTES  PIC X(09).
011200
011300*    HIGH-WATER-MARK WORK AREA - REDEFINES NO. 3.  SPLIT SO
011400*    A BAD RRN CAN BE DISPLAYED AS TWO HALVES ON THE
011500*    OPERATOR CONSOLE WITHOUT AN INTRINSIC FUNCTION CALL.
011600 01  WS-HWM-WORK                 PIC 9(09) COMP.
011700 01  WS-HWM-WORK-R REDEFINES WS-HWM-WORK.
011800     05  WS-HWM-HI                PIC 9(05).
011900     05  WS-HWM-LO                PIC 9(04).
012000
012100 01  WS-ACCT-INDEX-TABLE.
012200     05  WS-ACCT-INDEX-COUNT      PIC 9(05) COMP VALUE 0.
012300     05  WS-ACCT-INDEX-ENTRY OCCURS 500 TIMES
012400         ASCENDING KEY IS WS-AIX-NUMBER
012500         INDEXED BY WS-AIX-IDX.
012600         10  WS-AIX-NUMBER        PIC X(10).
012700         10  WS-AIX-RRN           PIC 9(09) COMP.
012800
012900 01  WS-SAVE-ENTRY.
013000     05  WS-SAVE-NUMBER          PIC X(10).
013100     05  WS-SAVE-RRN             PIC 9(09) COMP.
013200
013300 01  WS-RUNNING-TOTAL            PIC S9(17)V99 COMP-3.
013400
013500 LINKAGE SECTION.
013600 01  LK-FUNCTION-CODE            PIC X(04).
013700 01  LK-RETURN-CODE              PIC 9(02).
013800 01  LK-ACCT-KEY-ID              PIC 9(09).
013900 01  LK-ACCT-KEY-NUMBER          PIC X(10).
014000 01  LK-USER-ID                  PIC 9(09).
014100 01  LK-NEW-BALANCE              PIC S9(17)V99 COMP-3.
014200 01  LK-TOTAL-BALANCE            PIC S9(17)V99 COMP-3.
014300     COPY ACCTREC REPLACING ACCOUNT-RECORD BY LK-ACCOUNT-RECORD.
014400
014500 PROCEDURE DIVISION USING LK-FUNCTION-CODE
014600                           LK-RETURN-CODE
014700                           LK-ACCT-KEY-ID
014800                           LK-ACCT-KEY-NUMBER
014900                           LK-USER-ID
015000                           LK-NEW-BALANCE
015100                           LK-TOTAL-BALANCE
015200                           LK-ACCOUNT-RECORD.
015300
015400 P000-MAIN.
015500     IF WS-TRACE-REQUESTED
015600         DISPLAY "ACCTSVC ENTERED, FUNCTION=" LK-FUNCTION-CODE
015700     END-IF.
015800
015900     MOVE 00 TO LK-RETURN-CODE.
016000
016100     IF LK-FUNCTION-CODE = "LKID"
016200         PERFORM P100-LOOKUP-BY-ID    THRU P100-EXIT
016300     ELSE
016400     IF LK-FUNCTION-CODE = "LKNO"
016500         PERFORM P150-LOOKUP-BY-NUMBER THRU P150-EXIT
016600     ELSE
016700     IF LK-FUNCTION-CODE = "AGGR"
016800         PERFORM P400-AGGREGATE-BALANCE THRU P400-EXIT
016900     ELSE
017000     IF LK-FUNCTION-CODE = "UPDT"
017100         PERFORM P500-UPDATE-BALANCE  THRU P500-EXIT
017200     ELSE
017300     IF LK-FUNCTION-CODE = "CRTE"
017400         PERFORM P600-CREATE-ACCOUNT  THRU P600-EXIT
017500     ELSE
017600         MOVE 99 TO LK-RETURN-CODE
017700     END-IF END-IF END-IF END-IF END-IF.
017800
017900     GOBACK.
018000
018100*-----------------------------------------------------------
018200*    LKID - READ ONE ACCOUNT BY ACCT-ID.
018300*-----------------------------------------------------------
018400 P100-LOOKUP-BY-ID.
018500     MOVE LK-ACCT-KEY-ID TO WS-ACCT-RRN.
018600     OPEN INPUT ACCOUNT-FILE.
018700     IF WS-FST-ACCT NOT = "00"
018800         MOVE 90 TO LK-RETURN-CODE
018900         GO TO P100-EXIT
019000     END-IF.
019100
019200     READ ACCOUNT-FILE
019300         INVALID KEY MOVE 10 TO LK-RETURN-CODE.
019400
019500     IF LK-RETURN-CODE = 00
019600         MOVE ACCOUNT-RECORD TO LK-ACCOUNT-RECORD
019700     END-IF.
019800
019900     CLOSE ACCOUNT-FILE.
020000 P100-EXIT.
020100     EXIT.
020200
020300*-----------------------------------------------------------
020400*    LKNO - READ ONE ACCOUNT BY ACCT-NUMBER.
020500*-----------------------------------------------------------
020600 P150-LOOKUP-BY-NUMBER.
020700     PERFORM P200-BUILD-ACCT-INDEX THRU P200-EXIT.
020800
020900     IF WS-FST-ACCT NOT = "00"
021000         MOVE 90 TO LK-RETURN-CODE
021100         GO TO P150-EXIT
021200     END-IF.
021300
021400     SET WS-AIX-IDX TO 1.
021500     SEARCH ALL WS-ACCT-INDEX-ENTRY
021600         AT END
021700             MOVE 10 TO LK-RETURN-CODE
021800         WHEN WS-AIX-NUMBER (WS-AIX-IDX) = LK-ACCT-KEY-NUMBER
021900             MOVE WS-AIX-RRN (WS-AIX-IDX) TO WS-ACCT-RRN
022000             MOVE WS-ACCT-RRN TO LK-ACCT-KEY-ID
022100     END-SEARCH.
022200
022300     IF LK-RETURN-CODE = 00
022400         OPEN INPUT ACCOUNT-FILE
022500         IF WS-FST-ACCT NOT = "00"
022600             MOVE 90 TO LK-RETURN-CODE
022700         ELSE
022800             READ ACCOUNT-FILE
022900                 INVALID KEY MOVE 10 TO LK-RETURN-CODE
023000             END-READ
023100             IF LK-RETURN-CODE = 00
023200                 MOVE ACCOUNT-RECORD TO LK-ACCOUNT-RECORD
023300             END-IF
023400             CLOSE ACCOUNT-FILE
023500         END-IF
023600     END-IF.
023700 P150-EXIT.
023800     EXIT.
023900
024000*-----------------------------------------------------------
024100*    BUILD THE IN-MEMORY ACCT-NUMBER INDEX - RELATIVE FILES
024200*    HAVE NO ALTERNATE KEY, SO WE SCAN AND SORT IT OURSELVES
024300*    (SEE FILES SECTION OF THE LEDGER SPEC BINDER).
024400*-----------------------------------------------------------
024500 P200-BUILD-ACCT-INDEX.
024600     MOVE 0 TO WS-ACCT-INDEX-COUNT.
024700     OPEN INPUT ACCOUNT-FILE.
024800     IF WS-FST-ACCT NOT = "00"
024900         GO TO P200-EXIT
025000     END-IF.
025100
025200 P210-SCAN-LOOP.
025300     READ ACCOUNT-FILE NEXT RECORD AT END GO TO P210-DONE.
025400     PERFORM P220-INSERT-SORTED THRU P220-EXIT.
025500     GO TO P210-SCAN-LOOP.
025600
025700 P210-DONE.
025800     MOVE "00" TO WS-FST-ACCT.
025900     CLOSE ACCOUNT-FILE.
026000 P200-EXIT.
026100     EXIT.
026200
026300*    INSERTION SORT ON ACCT-NUMBER, ONE ENTRY AT A TIME, SO
026400*    SEARCH ALL ABOVE STAYS VALID.
026500 P220-INSERT-SORTED.
026600     ADD 1 TO WS-ACCT-INDEX-COUNT.
026700     MOVE ACCT-NUMBER OF ACCOUNT-RECORD
026800         TO WS-AIX-NUMBER (WS-ACCT-INDEX-COUNT).
026900     MOVE WS-ACCT-RRN TO WS-AIX-RRN (WS-ACCT-INDEX-COUNT).
027000
027100     MOVE WS-ACCT-INDEX-COUNT TO WS-INS-POS.
027200
027300 P225-BUBBLE-UP.
027400     IF WS-INS-POS = 1
027500         GO TO P220-EXIT
027600     END-IF.
027700
027800     MOVE WS-INS-POS TO WS-SHIFT-FROM.
027900     SUBTRACT 1 FROM WS-SHIFT-FROM.
028000
028100     IF WS-AIX-NUMBER (WS-SHIFT-FROM) <= WS-AIX-NUMBER (WS-INS-POS)
028200         GO TO P220-EXIT
028300     END-IF.
028400
028500     MOVE WS-ACCT-INDEX-ENTRY (WS-SHIFT-FROM) TO WS-SAVE-ENTRY.
028600     MOVE WS-ACCT-INDEX-ENTRY (WS-INS-POS)
028700         TO WS-ACCT-INDEX-ENTRY (WS-SHIFT-FROM).
028800     MOVE WS-SAVE-NUMBER TO WS-AIX-NUMBER (WS-INS-POS).
028900     MOVE WS-SAVE-RRN    TO WS-AIX-RRN    (WS-INS-POS).
029000
029100     MOVE WS-SHIFT-FROM TO WS-INS-POS.
029200     GO TO P225-BUBBLE-UP.
029300 P220-EXIT.
029400     EXIT.
029500
029600*-----------------------------------------------------------
029700*    AGGR - TOTAL-BALANCE AGGREGATION ACROSS EVERY ACCOUNT
029800*    OWNED BY LK-USER-ID.  RUNNING TOTAL RESET TO ZERO
029900*    BEFORE THE LOOP, PER THE LEDGER SPEC BINDER.
030000*-----------------------------------------------------------
030100 P400-AGGREGATE-BALANCE.
030200     MOVE 0 TO WS-RUNNING-TOTAL.
030300     OPEN INPUT ACCOUNT-FILE.
030400     IF WS-FST-ACCT NOT = "00"
030500         MOVE 90 TO LK-RETURN-CODE
030600         GO TO P400-EXIT
030700     END-IF.
030800
030900 P410-SCAN-LOOP.
031000     READ ACCOUNT-FILE NEXT RECORD AT END GO TO P410-DONE.
031100     IF ACCT-USER-ID OF ACCOUNT-RECORD = LK-USER-ID
031200         ADD ACCT-BALANCE OF ACCOUNT-RECORD TO WS-RUNNING-TOTAL
031300     END-IF.
031400     GO TO P410-SCAN-LOOP.
031500
031600 P410-DONE.
031700     CLOSE ACCOUNT-FILE.
031800     MOVE WS-RUNNING-TOTAL TO LK-TOTAL-BALANCE.
031900 P400-EXIT.
032000     EXIT.
032100
032200*-----------------------------------------------------------
032300*    UPDT - REPLACE ACCT-BALANCE AND REWRITE.
032400*-----------------------------------------------------------
032500 P500-UPDATE-BALANCE.
032600     MOVE LK-ACCT-KEY-ID TO WS-ACCT-RRN.
032700     OPEN I-O ACCOUNT-FILE.
032800     IF WS-FST-ACCT NOT = "00"
032900         MOVE 90 TO LK-RETURN-CODE
033000         GO TO P500-EXIT
033100     END-IF.
033200
033300     READ ACCOUNT-FILE
033400         INVALID KEY MOVE 10 TO LK-RETURN-CODE.
033500
033600     IF LK-RETURN-CODE = 00
033700         MOVE LK-NEW-BALANCE TO ACCT-BALANCE OF ACCOUNT-RECORD
033800         ACCEPT ACCT-MAINT-DATE FROM DATE YYYYMMDD
033900         ACCEPT ACCT-MAINT-TIME FROM TIME
034000         REWRITE ACCOUNT-RECORD
034100             INVALID KEY MOVE 90 TO LK-RETURN-CODE
034200         END-REWRITE
034300         MOVE ACCOUNT-RECORD TO LK-ACCOUNT-RECORD
034400     END-IF.
034500
034600     CLOSE ACCOUNT-FILE.
034700 P500-EXIT.
034800     EXIT.
034900
035000*-----------------------------------------------------------
035100*    CRTE - ASSIGN THE NEXT ACCT-ID AND WRITE A NEW ACCOUNT.
035200*    CALLER (ACCTOPEN) SUPPLIES EVERY FIELD OF
035300*    LK-ACCOUNT-RECORD EXCEPT ACCT-ID.
035400*-----------------------------------------------------------
035500 P600-CREATE-ACCOUNT.
035600     PERFORM P650-FIND-HWM THRU P650-EXIT.
035700     IF WS-FST-ACCT NOT = "00" AND WS-FST-ACCT NOT = "24"
035800         MOVE 90 TO LK-RETURN-CODE
035900         GO TO P600-EXIT
036000     END-IF.
036100
036200     ADD 1 TO WS-HWM-RRN.
036300     MOVE WS-HWM-RRN TO WS-ACCT-RRN.
036400     MOVE LK-ACCOUNT-RECORD TO ACCOUNT-RECORD.
036500     MOVE WS-HWM-RRN TO ACCT-ID OF ACCOUNT-RECORD.
036600     ACCEPT ACCT-MAINT-DATE FROM DATE YYYYMMDD.
036700     ACCEPT ACCT-MAINT-TIME FROM TIME.
036800
036900     OPEN I-O ACCOUNT-FILE.
037000     IF WS-FST-ACCT NOT = "00" AND WS-FST-ACCT NOT = "05"
037100         MOVE 90 TO LK-RETURN-CODE
037200         GO TO P600-EXIT
037300     END-IF.
037400
037500     WRITE ACCOUNT-RECORD
037600         INVALID KEY MOVE 90 TO LK-RETURN-CODE
037700     END-WRITE.
037800
037900     IF LK-RETURN-CODE = 00
038000         MOVE ACCOUNT-RECORD TO LK-ACCOUNT-RECORD
038100         MOVE WS-HWM-RRN TO LK-ACCT-KEY-ID
038200     END-IF.
038300
038400     CLOSE ACCOUNT-FILE.
038500 P600-EXIT.
038600     EXIT.
038700
038800*    FIND THE HIGHEST ACCT-ID CURRENTLY ON FILE, ZERO IF THE
038900*    FILE IS EMPTY OR DOES NOT EXIST YET.
039000 P650-FIND-HWM.
039100     MOVE 0 TO WS-HWM-RRN.
039200     OPEN INPUT ACCOUNT-FILE.
039300     IF WS-FST-ACCT NOT = "00"
039400         GO TO P650-EXIT
039500     END-IF.
039600
039700 P660-SCAN-LOOP.
039800     READ ACCOUNT-FILE NEXT RECORD AT END GO TO P660-DONE.
039900     IF ACCT-ID OF ACCOUNT-RECORD > WS-HWM-RRN
040000         MOVE ACCT-ID OF ACCOUNT-RECORD TO WS-HWM-RRN
040100     END-IF.
040200     GO TO P660-SCAN-LOOP.
040300
040400 P660-DONE.
040500     MOVE "00" TO WS-FST-ACCT.
040600     CLOSE ACCOUNT-FILE.
040700 P650-EXIT.
040800     EXIT.
