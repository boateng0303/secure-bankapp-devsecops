000100*****************************************************************
000200*  PROGRAM-ID.   CARDISS
000300*  AUTHOR.       M. T. ROYO
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1993-10-04
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - CARD MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  CARD ISSUANCE.  VALIDATES THE OWNING ACCOUNT AND
001000*  THE REQUESTED CARD TYPE, ENFORCES THE ONE-DEBIT/
001100*  ONE-CREDIT-PER-ACCOUNT AND VIRTUAL-CARD GATING RULES,
001200*  GENERATES A CARD NUMBER/CVV AND WRITES THE NEW CARD-RECORD.
001300*  -----------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  REQ/TKT   DESCRIPTION
001600*  ---------- ----  --------  ------------------------------
001700*  1993-10-04 JLP   BK-0088   ORIGINAL - CARRIED OVER THE
001800*                             F-ESPECTACULOS "LOOK IT UP IN AN
001900*                             INDEXED SIDE FILE" IDIOM FROM THE
002000*                             OLD TICKET-SALES PROGRAM, REBUILT
002100*                             AS AN IN-MEMORY KEY TABLE SINCE
002200*                             CARD-FILE IS RELATIVE.
002300*  1994-06-14 JLP   BK-0102   BOUNDED THE CARD-NUMBER GENERATOR
002400*                             RETRY LOOP AT 100 TRIES.
002500*  1997-04-22 MTR   BK-0140   ADDED THE DEFAULT SPENDING LIMIT
002600*                             (5000.00) WHEN THE CALLER PASSES
002700*                             ZERO.
002800*  1998-08-05 MTR   Y2K-004   REPLACED THE OLD "ADD 4 TO A
002900*                             2-DIGIT YEAR" EXPIRY CALCULATION
003000*                             WITH A 4-DIGIT-YEAR VERSION - THE
003100*                             OLD ONE WOULD HAVE ISSUED CARDS
003200*                             DATED "04" INSTEAD OF "2004".
003300*  1999-02-11 MTR   BK-0159   ADDED THE VIRTUAL-CARD GATING AND
003400*                             DEBIT-SUPERSEDES-VIRTUAL RULES
003500*                             FOR THE NEW VIRTUAL CARD PRODUCT.
003600*  2001-11-30 CQV   BK-0198   CARD-USER-ID NOW SET FROM THE
003700*                             CALLER, NOT COPIED FROM THE
003800*                             ACCOUNT RECORD (SEE CARDREC
003900*                             CHANGE LOG SAME REQUEST).
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    CARDISS.
004300 AUTHOR.        M. T. ROYO.
004400 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
004500 DATE-WRITTEN.  10/04/1993.
004600 DATE-COMPILED.
004700 SECURITY.      UNIZARBANK INTERNAL USE ONLY - CARD MASTER.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
005300            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CARD-FILE ASSIGN TO DISK
005800         ORGANIZATION IS RELATIVE
005900         ACCESS MODE IS DYNAMIC
006000         RELATIVE KEY IS WS-CARD-RRN
006100         FILE STATUS IS WS-FST-CARD.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  CARD-FILE
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "cards.ubd".
006800     COPY CARDREC.
006900
007000 WORKING-STORAGE SECTION.
007100 77  WS-FST-CARD                 PIC X(02).
007200 77  WS-CARD-RRN                 PIC 9(09) COMP.
007300 77  WS-HWM-RRN                  PIC 9(09) COMP.
007400 77  WS-TRY-COUNT                PIC 9(03) COMP.
007500 77  WS-MAX-TRIES                PIC 9(03) COMP VALUE 100.
007600 77  WS-FOUND-DUPLICATE          PIC X(01) VALUE "N".
007700     88  WS-DUPLICATE-FOUND          VALUE "Y".
007800     88  WS-DUPLICATE-NOT-FOUND      VALUE "N".
007900 77  WS-DEBIT-VALID-FOUND        PIC X(01) VALUE "N".
008000     88  WS-DEBIT-VALID-EXISTS       VALUE "Y".
008100 77  WS-SAME-TYPE-VALID-FOUND    PIC X(01) VALUE "N".
008200     88  WS-SAME-TYPE-VALID-EXISTS   VALUE "Y".
008300 77  WS-SVC-FUNCTION             PIC X(04).
008400 77  WS-SVC-RETURN-CODE          PIC 9(02).
008500 77  WS-DUMMY-KEY-NUMBER         PIC X(10).
008600 77  WS-DUMMY-USER-ID            PIC 9(09).
008700 77  WS-DUMMY-BALANCE            PIC S9(17)V99 COMP-3.
008800 77  WS-DUMMY-TOTAL              PIC S9(17)V99 COMP-3.
008900
009000*    UPPERCASE-SCRUB WORK AREA - REDEFINES NO. 1.  BUSINESS
009100*    RULE 6 IS CASE-INSENSITIVE; WE FOLD THE WHOLE FIELD WITH
009200*    ONE INSPECT RATHER THAN CALL AN INTRINSIC FUNCTION.
009300 01  WS-TYPE-SCRUB                PIC X(07).
009400 01  WS-TYPE-SCRUB-R REDEFINES WS-TYPE-SCRUB.
009500     05  WS-TYPE-SCRUB-CHAR       PIC X(01) OCCURS 7 TIMES.
009600
009700*    CARD-NUMBER GENERATOR WORK AREA - REDEFINES NO. 2.
009800*    BODY IS BUILT FROM THE CLOCK, THE OWNING USER-ID AND THE
009900*    RETRY TAG SO EACH TRY PRODUCES A DIFFERENT CANDIDATE.
010000 01  WS-CARDNUM-WORK.
010100     05  WS-CARDNUM-PREFIX        PIC X(01) VALUE "4".
010200     05  WS-CARDNUM-BODY.
010300         10  WS-CARDNUM-SEED      PIC 9(08).
010400         10  WS-CARDNUM-USER4     PIC 9(04).
010500         10  WS-CARDNUM-TRY       PIC 9(03).
010600 01  WS-CARDNUM-WORK-R REDEFINES WS-CARDNUM-WORK.
010700     05  FILLER                   PIC X(01).
010800     05  WS-CARDNUM-NUMERIC       PIC 9(15).
010900
011000*    EXPIRY-DATE CCYY/MM/DD BREAKOUT - REDEFINES NO. 3.
011100 01  WS-TODAY-WORK                PIC 9(08).
011200 01  WS-TODAY-WORK-R REDEFINES WS-TODAY-WORK.
011300     05  WS-TODAY-CCYY            PIC 9(04).
011400     05  WS-TODAY-MM              PIC 9(02).
011500     05  WS-TODAY-DD              PIC 9(02).
011600
011700 77  WS-CLOCK-SEED                PIC 9(08).
011800 77  WS-CVV-SEED                  PIC 9(08).
011900 77  WS-CVV-JUNK                  PIC 9(05) COMP.
012000 77  WS-CVV-NUM                   PIC 9(03) COMP.
012100 77  WS-USER4-JUNK                PIC 9(05) COMP.
012200
012300 COPY ACCTREC REPLACING ACCOUNT-RECORD BY WS-ACCOUNT-RECORD.
012400
012500 01  WS-CARD-INDEX-TABLE.
012600     05  WS-CARD-INDEX-COUNT      PIC 9(05) COMP VALUE 0.
012700     05  WS-CARD-INDEX-ENTRY OCCURS 2000 TIMES
012800         ASCENDING KEY IS WS-CIX-NUMBER
012900         INDEXED BY WS-CIX-IDX.
013000         10  WS-CIX-NUMBER        PIC X(16).
013100         10  WS-CIX-RRN           PIC 9(09) COMP.
013200 01  WS-SAVE-CARD-ENTRY.
013300     05  WS-SAVE-CARD-NUMBER      PIC X(16).
013400     05  WS-SAVE-CARD-RRN         PIC 9(09) COMP.
013500 77  WS-INS-POS                   PIC 9(05) COMP.
013600 77  WS-SHIFT-FROM                PIC 9(05) COMP.
013700
013800 LINKAGE SECTION.
013900 01  LK-RETURN-CODE               PIC 9(02).
014000 01  LK-ACCOUNT-ID                PIC 9(09).
014100 01  LK-USER-ID                   PIC 9(09).
014200 01  LK-CARD-TYPE                 PIC X(07).
014300 01  LK-SPENDING-LIMIT            PIC S9(17)V99 COMP-3.
014400 01  LK-IS-VIRTUAL                PIC X(01).
014500     COPY CARDREC REPLACING CARD-RECORD BY LK-CARD-RECORD.
014600
014700 PROCEDURE DIVISION USING LK-RETURN-CODE
014800                           LK-ACCOUNT-ID
014900                           LK-USER-ID
015000                           LK-CARD-TYPE
015100                           LK-SPENDING-LIMIT
015200                           LK-IS-VIRTUAL
015300                           LK-CARD-RECORD.
015400
015500 P000-MAIN.
015600     IF WS-TRACE-REQUESTED
015700         DISPLAY "CARDISS ENTERED, TYPE=" LK-CARD-TYPE
015800     END-IF.
015900
016000     MOVE 00 TO LK-RETURN-CODE.
016100     PERFORM P100-VALIDATE-ACCOUNT   THRU P100-EXIT.
016200
016300     IF LK-RETURN-CODE = 00
016400         PERFORM P150-VALIDATE-CARD-TYPE THRU P150-EXIT
016500     END-IF.
016600
016700     IF LK-RETURN-CODE = 00
016800         PERFORM P200-CHECK-EXISTING-CARDS THRU P200-EXIT
016900     END-IF.
017000
017100     IF LK-RETURN-CODE = 00
017200         PERFORM P300-CANCEL-VIRTUALS THRU P300-EXIT
017300     END-IF.
017400
017500     IF LK-RETURN-CODE = 00
017600         PERFORM P400-GENERATE-CARD THRU P400-EXIT
017700     END-IF.
017800
017900     GOBACK.
018000
018100*-----------------------------------------------------------
018200*    P100 - VALIDATE THE OWNING ACCOUNT.
018300*-----------------------------------------------------------
018400 P100-VALIDATE-ACCOUNT.
018500     MOVE "LKID" TO WS-SVC-FUNCTION.
018600     MOVE 00 TO WS-SVC-RETURN-CODE.
018700     CALL "ACCTSVC" USING WS-SVC-FUNCTION
018800                           WS-SVC-RETURN-CODE
018900                           LK-ACCOUNT-ID
019000                           WS-DUMMY-KEY-NUMBER
019100                           WS-DUMMY-USER-ID
019200                           WS-DUMMY-BALANCE
019300                           WS-DUMMY-TOTAL
019400                           WS-ACCOUNT-RECORD.
019500
019600     IF WS-SVC-RETURN-CODE NOT = 00
019700         MOVE 10 TO LK-RETURN-CODE
019800         GO TO P100-EXIT
019900     END-IF.
020000
020100     IF ACCT-USER-ID NOT = LK-USER-ID
020200         MOVE 10 TO LK-RETURN-CODE
020300         GO TO P100-EXIT
020400     END-IF.
020500
020600     IF NOT ACCT-IS-ACTIVE
020700         MOVE 11 TO LK-RETURN-CODE
020800     END-IF.
020900 P100-EXIT.
021000     EXIT.
021100
021200*-----------------------------------------------------------
021300*    P150 - BUSINESS RULE 6: CARD-TYPE VALIDATION, CASE
021400*    INSENSITIVE.
021500*-----------------------------------------------------------
021600 P150-VALIDATE-CARD-TYPE.
021700     MOVE LK-CARD-TYPE TO WS-TYPE-SCRUB.
021800     INSPECT WS-TYPE-SCRUB
021900         CONVERTING "abcdefghijklmnopqrstuvwxyz"
022000                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022100
022200     IF WS-TYPE-SCRUB NOT = "DEBIT  " AND
022300        WS-TYPE-SCRUB NOT = "CREDIT " AND
022400        WS-TYPE-SCRUB NOT = "VIRTUAL"
022500         MOVE 20 TO LK-RETURN-CODE
022600         GO TO P150-EXIT
022700     END-IF.
022800
022900     MOVE WS-TYPE-SCRUB TO LK-CARD-TYPE.
023000 P150-EXIT.
023100     EXIT.
023200
023300*-----------------------------------------------------------
023400*    P200 - BUSINESS RULES 7, 8: SCAN EXISTING CARDS FOR
023500*    THIS ACCOUNT.  A CARD "COUNTS" IF STATUS IS ACTIVE OR
023600*    BLOCKED AND ITS EXPIRY IS NOT BEFORE TODAY.
023700*-----------------------------------------------------------
023800 P200-CHECK-EXISTING-CARDS.
023900     MOVE "N" TO WS-DEBIT-VALID-FOUND.
024000     MOVE "N" TO WS-SAME-TYPE-VALID-FOUND.
024100     ACCEPT WS-TODAY-WORK FROM DATE YYYYMMDD.
024200
024300     OPEN INPUT CARD-FILE.
024400     IF WS-FST-CARD NOT = "00"
024500         MOVE 90 TO LK-RETURN-CODE
024600         GO TO P200-EXIT
024700     END-IF.
024800
024900 P210-SCAN-LOOP.
025000     READ CARD-FILE NEXT RECORD AT END GO TO P210-DONE.
025100
025200     IF CARD-ACCOUNT-ID OF CARD-RECORD NOT = LK-ACCOUNT-ID
025300         GO TO P210-SCAN-LOOP
025400     END-IF.
025500
025600     IF CARD-IS-ACTIVE OF CARD-RECORD OR
025700        CARD-IS-BLOCKED OF CARD-RECORD
025800         IF CARD-EXPIRY-DATE OF CARD-RECORD >= WS-TODAY-WORK
025900             IF CARD-IS-DEBIT OF CARD-RECORD
026000                 MOVE "Y" TO WS-DEBIT-VALID-FOUND
026100             END-IF
026200             IF CARD-TYPE OF CARD-RECORD = LK-CARD-TYPE
026300                 MOVE "Y" TO WS-SAME-TYPE-VALID-FOUND
026400             END-IF
026500         END-IF
026600     END-IF.
026700
026800     GO TO P210-SCAN-LOOP.
026900
027000 P210-DONE.
027100     CLOSE CARD-FILE.
027200
027300     IF LK-CARD-TYPE = "VIRTUAL" AND WS-DEBIT-VALID-EXISTS
027400         MOVE 21 TO LK-RETURN-CODE
027500         GO TO P200-EXIT
027600     END-IF.
027700
027800     IF LK-CARD-TYPE NOT = "VIRTUAL" AND WS-SAME-TYPE-VALID-EXISTS
027900         MOVE 22 TO LK-RETURN-CODE
028000     END-IF.
028100 P200-EXIT.
028200     EXIT.
028300
028400*-----------------------------------------------------------
028500*    P300 - BUSINESS RULE 9: A NEW DEBIT CARD CANCELS EVERY
028600*    ACTIVE/BLOCKED VIRTUAL CARD ON THE ACCOUNT.
028700*-----------------------------------------------------------
028800 P300-CANCEL-VIRTUALS.
028900     IF LK-CARD-TYPE NOT = "DEBIT  "
029000         GO TO P300-EXIT
029100     END-IF.
029200
029300     OPEN I-O CARD-FILE.
029400     IF WS-FST-CARD NOT = "00"
029500         MOVE 90 TO LK-RETURN-CODE
029600         GO TO P300-EXIT
029700     END-IF.
029800
029900 P310-SCAN-LOOP.
030000     READ CARD-FILE NEXT RECORD AT END GO TO P310-DONE.
030100
030200     IF CARD-ACCOUNT-ID OF CARD-RECORD = LK-ACCOUNT-ID
030300         IF CARD-IS-VIRTUAL-TYPE OF CARD-RECORD
030400             IF CARD-IS-ACTIVE OF CARD-RECORD OR
030500                CARD-IS-BLOCKED OF CARD-RECORD
030600                 MOVE "CANCELLED" TO CARD-STATUS OF CARD-RECORD
030700                 REWRITE CARD-RECORD
030800                     INVALID KEY MOVE 90 TO LK-RETURN-CODE
030900                 END-REWRITE
031000             END-IF
031100         END-IF
031200     END-IF.
031300
031400     GO TO P310-SCAN-LOOP.
031500
031600 P310-DONE.
031700     CLOSE CARD-FILE.
031800 P300-EXIT.
031900     EXIT.
032000
032100*-----------------------------------------------------------
032200*    P400 - GENERATE THE CARD NUMBER/CVV/EXPIRY AND WRITE
032300*    THE NEW CARD.
032400*-----------------------------------------------------------
032500 P400-GENERATE-CARD.
032600     PERFORM P450-GENERATE-CARD-NUMBER THRU P450-EXIT.
032700     IF LK-RETURN-CODE NOT = 00
032800         GO TO P400-EXIT
032900     END-IF.
033000
033100     ACCEPT WS-CVV-SEED FROM TIME.
033200     DIVIDE WS-CVV-SEED BY 1000 GIVING WS-CVV-JUNK
033300         REMAINDER WS-CVV-NUM.
033400     MOVE WS-CVV-NUM TO CARD-CVV OF LK-CARD-RECORD.
033500
033600     ACCEPT WS-TODAY-WORK FROM DATE YYYYMMDD.
033700     MOVE WS-TODAY-MM TO CARD-EXPIRY-MM OF LK-CARD-RECORD.
033800     MOVE WS-TODAY-DD TO CARD-EXPIRY-DD OF LK-CARD-RECORD.
033900     ADD 4 TO WS-TODAY-CCYY
034000         GIVING CARD-EXPIRY-CCYY OF LK-CARD-RECORD.
034100
034200     IF LK-SPENDING-LIMIT = 0
034300         MOVE 5000.00 TO CARD-SPENDING-LIMIT OF LK-CARD-RECORD
034400     ELSE
034500         MOVE LK-SPENDING-LIMIT
034600             TO CARD-SPENDING-LIMIT OF LK-CARD-RECORD
034700     END-IF.
034800
034900     MOVE 0 TO CARD-CURRENT-SPENT OF LK-CARD-RECORD.
035000     MOVE "ACTIVE   " TO CARD-STATUS OF LK-CARD-RECORD.
035100     IF LK-IS-VIRTUAL = "Y"
035200         MOVE "Y" TO CARD-IS-VIRTUAL OF LK-CARD-RECORD
035300     ELSE
035400         MOVE "N" TO CARD-IS-VIRTUAL OF LK-CARD-RECORD
035500     END-IF.
035600     MOVE LK-USER-ID    TO CARD-USER-ID OF LK-CARD-RECORD.
035700     MOVE LK-ACCOUNT-ID TO CARD-ACCOUNT-ID OF LK-CARD-RECORD.
035800     MOVE LK-CARD-TYPE  TO CARD-TYPE OF LK-CARD-RECORD.
035900
036000     PERFORM P480-FIND-HWM THRU P480-EXIT.
036100     IF WS-FST-CARD NOT = "00" AND WS-FST-CARD NOT = "24"
036200         MOVE 90 TO LK-RETURN-CODE
036300         GO TO P400-EXIT
036400     END-IF.
036500
036600     ADD 1 TO WS-HWM-RRN.
036700     MOVE WS-HWM-RRN TO WS-CARD-RRN.
036800     MOVE LK-CARD-RECORD TO CARD-RECORD.
036900     MOVE WS-HWM-RRN TO CARD-ID OF CARD-RECORD.
037000
037100     OPEN I-O CARD-FILE.
037200     IF WS-FST-CARD NOT = "00" AND WS-FST-CARD NOT = "05"
037300         MOVE 90 TO LK-RETURN-CODE
037400         GO TO P400-EXIT
037500     END-IF.
037600
037700     WRITE CARD-RECORD
037800         INVALID KEY MOVE 90 TO LK-RETURN-CODE
037900     END-WRITE.
038000
038100     IF LK-RETURN-CODE = 00
038200         MOVE CARD-RECORD TO LK-CARD-RECORD
038300     END-IF.
038400
038500     CLOSE CARD-FILE.
038600 P400-EXIT.
038700     EXIT.
038800
038900*-----------------------------------------------------------
039000*    P450 - BUSINESS RULE 15: GENERATE A CARD NUMBER NOT
039100*    ALREADY ON FILE, BOUNDED AT WS-MAX-TRIES.
039200*-----------------------------------------------------------
039300 P450-GENERATE-CARD-NUMBER.
039400     PERFORM P460-BUILD-CARD-INDEX THRU P460-EXIT.
039500     IF WS-FST-CARD NOT = "00"
039600         MOVE 90 TO LK-RETURN-CODE
039700         GO TO P450-EXIT
039800     END-IF.
039900
040000     ACCEPT WS-CLOCK-SEED FROM TIME.
040100     MOVE WS-CLOCK-SEED TO WS-CARDNUM-SEED.
040200     DIVIDE LK-USER-ID BY 10000 GIVING WS-USER4-JUNK
040300         REMAINDER WS-CARDNUM-USER4.
040400     MOVE 0 TO WS-TRY-COUNT.
040500
040600 P465-TRY-LOOP.
040700     ADD 1 TO WS-TRY-COUNT.
040800     MOVE WS-TRY-COUNT TO WS-CARDNUM-TRY.
040900
041000     SET WS-CIX-IDX TO 1.
041100     MOVE "N" TO WS-FOUND-DUPLICATE.
041200     SEARCH ALL WS-CARD-INDEX-ENTRY
041300         AT END
041400             MOVE "N" TO WS-FOUND-DUPLICATE
041500         WHEN WS-CIX-NUMBER (WS-CIX-IDX) = WS-CARDNUM-WORK
041600             MOVE "Y" TO WS-FOUND-DUPLICATE
041700     END-SEARCH.
041800
041900     IF WS-DUPLICATE-NOT-FOUND
042000         MOVE WS-CARDNUM-WORK TO CARD-NUMBER OF LK-CARD-RECORD
042100         GO TO P450-EXIT
042200     END-IF.
042300
042400     IF WS-TRY-COUNT >= WS-MAX-TRIES
042500         MOVE 30 TO LK-RETURN-CODE
042600         GO TO P450-EXIT
042700     END-IF.
042800
042900     ADD 1 TO WS-CARDNUM-SEED.
043000     GO TO P465-TRY-LOOP.
043100 P450-EXIT.
043200     EXIT.
043300
043400*    BUILD THE IN-MEMORY CARD-NUMBER INDEX - SAME SHAPE AS
043500*    ACCTSVC'S ACCT-NUMBER INDEX (SEE ACCTSVC CHANGE LOG,
043600*    BK-0026).
043700 P460-BUILD-CARD-INDEX.
043800     MOVE 0 TO WS-CARD-INDEX-COUNT.
043900     OPEN INPUT CARD-FILE.
044000     IF WS-FST-CARD NOT = "00"
044100         GO TO P460-EXIT
044200     END-IF.
044300
044400 P470-SCAN-LOOP.
044500     READ CARD-FILE NEXT RECORD AT END GO TO P470-DONE.
044600     PERFORM P475-INSERT-SORTED THRU P475-EXIT.
044700     GO TO P470-SCAN-LOOP.
044800
044900 P470-DONE.
045000     MOVE "00" TO WS-FST-CARD.
045100     CLOSE CARD-FILE.
045200 P460-EXIT.
045300     EXIT.
045400
045500 P475-INSERT-SORTED.
045600     ADD 1 TO WS-CARD-INDEX-COUNT.
045700     MOVE CARD-NUMBER OF CARD-RECORD
045800         TO WS-CIX-NUMBER (WS-CARD-INDEX-COUNT).
045900     MOVE WS-CARD-RRN TO WS-CIX-RRN (WS-CARD-INDEX-COUNT).
046000
046100     MOVE WS-CARD-INDEX-COUNT TO WS-INS-POS.
046200
046300 P476-BUBBLE-UP.
046400     IF WS-INS-POS = 1
046500         GO TO P475-EXIT
046600     END-IF.
046700
046800     MOVE WS-INS-POS TO WS-SHIFT-FROM.
046900     SUBTRACT 1 FROM WS-SHIFT-FROM.
047000
047100     IF WS-CIX-NUMBER (WS-SHIFT-FROM) <= WS-CIX-NUMBER (WS-INS-POS)
047200         GO TO P475-EXIT
047300     END-IF.
047400
047500     MOVE WS-CARD-INDEX-ENTRY (WS-SHIFT-FROM) TO WS-SAVE-CARD-ENTRY.
047600     MOVE WS-CARD-INDEX-ENTRY (WS-INS-POS)
047700         TO WS-CARD-INDEX-ENTRY (WS-SHIFT-FROM).
047800     MOVE WS-SAVE-CARD-NUMBER TO WS-CIX-NUMBER (WS-INS-POS).
047900     MOVE WS-SAVE-CARD-RRN    TO WS-CIX-RRN    (WS-INS-POS).
048000
048100     MOVE WS-SHIFT-FROM TO WS-INS-POS.
048200     GO TO P476-BUBBLE-UP.
048300 P475-EXIT.
048400     EXIT.
048500
048600*    FIND THE HIGHEST CARD-ID CURRENTLY ON FILE.
048700 P480-FIND-HWM.
048800     MOVE 0 TO WS-HWM-RRN.
048900     OPEN INPUT CARD-FILE.
049000     IF WS-FST-CARD NOT = "00"
049100         GO TO P480-EXIT
049200     END-IF.
049300
049400 P485-SCAN-LOOP.
049500     READ CARD-FILE NEXT RECORD AT END GO TO P485-DONE.
049600     IF CARD-ID OF CARD-RECORD > WS-HWM-RRN
049700         MOVE CARD-ID OF CARD-RECORD TO WS-HWM-RRN
049800     END-IF.
049900     GO TO P485-SCAN-LOOP.
050000
050100 P485-DONE.
050200     MOVE "00" TO WS-FST-CARD.
050300     CLOSE CARD-FILE.
050400 P480-EXIT.
050500     EXIT.
