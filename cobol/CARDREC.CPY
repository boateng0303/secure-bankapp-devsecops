000100*****************************************************************
000200*  CARDREC.CPY
000300*  UNIZARBANK LEDGER SYSTEM - CARD MASTER RECORD LAYOUT
000400*  COPYBOOK FOR: CARDISS, CARDLC
000500*****************************************************************
000600*  CHANGE LOG
000700*  ----------------------------------------------------------
000800*  DATE       INIT  REQ/TKT   DESCRIPTION
000900*  ---------- ----  --------  ------------------------------
001000*  1990-02-09 JLP   BK-0031   ORIGINAL LAYOUT - REPLACES THE
001100*                             OLD TAJETAREG (TNUM/TPIN ONLY)
001200*                             PAIR USED BY THE ATM PROGRAMS.
001300*  1993-10-04 JLP   BK-0088   ADDED CARD-TYPE AND
001400*                             CARD-IS-VIRTUAL FOR THE VIRTUAL
001500*                             CARD PILOT.
001600*  1997-04-22 MTR   BK-0140   ADDED CARD-SPENDING-LIMIT AND
001700*                             CARD-CURRENT-SPENT.
001800*  1998-08-05 MTR   Y2K-004   CARD-EXPIRY-DATE CONFIRMED AS AN
001900*                             8-DIGIT CCYYMMDD FIELD - NO
002000*                             CHANGE NEEDED, LOGGED FOR THE
002100*                             Y2K SIGN-OFF BINDER.
002200*  2001-11-30 CQV   BK-0198   ADDED CARD-USER-ID SEPARATE FROM
002300*                             CARD-ACCOUNT-ID - CARDS CAN NOW
002400*                             OUTLIVE A SINGLE ACCOUNT LINK.
002500*****************************************************************
002600 01  CARD-RECORD.
002700*    -------------------------------------------------------
002800*    SURROGATE KEY - ALSO THE RELATIVE RECORD NUMBER ON
002900*    CARD-FILE (RRN = CARD-ID, ASSIGNED AT ISSUANCE).
003000*    -------------------------------------------------------
003100     05  CARD-ID                     PIC 9(09).
003200     05  CARD-NUMBER                 PIC X(16).
003300*    ALTERNATE DIGIT-AT-A-TIME VIEW - USED BY THE MASKING
003400*    ROUTINE IN CARDLC (LAST-FOUR DISPLAY).
003500     05  CARD-NUMBER-R REDEFINES CARD-NUMBER.
003600         10  CARD-NUMBER-DIGIT       PIC X(01) OCCURS 16 TIMES.
003700     05  CARD-HOLDER-NAME            PIC X(100).
003800     05  CARD-TYPE                   PIC X(07).
003900         88  CARD-IS-DEBIT                VALUE "DEBIT  ".
004000         88  CARD-IS-CREDIT               VALUE "CREDIT ".
004100         88  CARD-IS-VIRTUAL-TYPE         VALUE "VIRTUAL".
004200     05  CARD-EXPIRY-DATE            PIC X(08).
004300*    ALTERNATE CCYY/MM/DD BREAKOUT - USED WHEN COMPARING
004400*    THE EXPIRY AGAINST TODAY'S DATE.
004500     05  CARD-EXPIRY-DATE-R REDEFINES CARD-EXPIRY-DATE.
004600         10  CARD-EXPIRY-CCYY        PIC 9(04).
004700         10  CARD-EXPIRY-MM           PIC 9(02).
004800         10  CARD-EXPIRY-DD           PIC 9(02).
004900     05  CARD-CVV                    PIC X(03).
005000     05  CARD-SPENDING-LIMIT         PIC S9(17)V99 COMP-3.
005100     05  CARD-CURRENT-SPENT          PIC S9(17)V99 COMP-3.
005200     05  CARD-STATUS                 PIC X(09).
005300         88  CARD-IS-ACTIVE               VALUE "ACTIVE   ".
005400         88  CARD-IS-BLOCKED              VALUE "BLOCKED  ".
005500         88  CARD-IS-EXPIRED              VALUE "EXPIRED  ".
005600         88  CARD-IS-CANCELLED            VALUE "CANCELLED".
005700     05  CARD-IS-VIRTUAL             PIC X(01).
005800         88  CARD-VIRTUAL-YES             VALUE "Y".
005900         88  CARD-VIRTUAL-NO              VALUE "N".
006000     05  CARD-USER-ID                PIC 9(09).
006100     05  CARD-ACCOUNT-ID             PIC 9(09).
006200     05  FILLER                      PIC X(12).
