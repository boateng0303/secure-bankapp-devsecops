000100*****************************************************************
000200*  ACCTREC.CPY
000300*  UNIZARBANK LEDGER SYSTEM - ACCOUNT MASTER RECORD LAYOUT
000400*  COPYBOOK FOR: ACCTSVC, TXNDEP, TXNWDR, TXNXFR, TXNITF,
000500*                CARDISS, CARDLC, ACCTOPEN
000600*****************************************************************
000700*  CHANGE LOG
000800*  ----------------------------------------------------------
000900*  DATE       INIT  REQ/TKT   DESCRIPTION
001000*  ---------- ----  --------  ------------------------------
001100*  1989-03-14 JLP   BK-0012   ORIGINAL LAYOUT - REPLACES THE
001200*                             FIVE SEPARATE COPIES INLINED IN
001300*                             EACH ACCOUNT PROGRAM.
001400*  1991-07-02 JLP   BK-0058   ADDED ACCT-CURRENCY FOR THE
001500*                             FOREIGN-BRANCH PILOT.
001600*  1994-11-20 MTR   BK-0121   ADDED ACCT-STATUS 88-LEVELS,
001700*                             RETIRED THE OLD SINGLE-CHAR FLAG.
001800*  1998-08-05 MTR   Y2K-004   REVIEWED FOR Y2K - NO DATE FIELDS
001900*                             ON THIS RECORD, NO CHANGE MADE.
002000*  2002-02-18 CQV   BK-0203   ADDED HOUSEKEEPING TRAILER
002100*                             (MAINT DATE/TIME/USER) SO WE STOP
002200*                             LOSING TRACK OF WHO TOUCHED WHAT.
002300*****************************************************************
002400 01  ACCOUNT-RECORD.
002500*    -------------------------------------------------------
002600*    SURROGATE KEY - ALSO THE RELATIVE RECORD NUMBER ON
002700*    ACCOUNT-FILE (RRN = ACCT-ID, ASSIGNED AT ACCOUNT-OPEN).
002800*    -------------------------------------------------------
002900     05  ACCT-ID                     PIC 9(09).
003000     05  ACCT-NUMBER                 PIC X(10).
003100     05  ACCT-TYPE                   PIC X(10).
003200         88  ACCT-IS-SAVINGS             VALUE "SAVINGS   ".
003300         88  ACCT-IS-CHECKING            VALUE "CHECKING  ".
003400         88  ACCT-IS-INVESTMENT          VALUE "INVESTMENT".
003500     05  ACCT-BALANCE                PIC S9(17)V99 COMP-3.
003600     05  ACCT-CURRENCY               PIC X(03).
003700*    ALTERNATE CHAR-AT-A-TIME VIEW - USED BY THE
003800*    UPPERCASE/VALID-CURRENCY SCRUB IN ACCTOPEN.
003900     05  ACCT-CURRENCY-R REDEFINES ACCT-CURRENCY.
004000         10  ACCT-CURRENCY-CHAR      PIC X(01) OCCURS 3 TIMES.
004100     05  ACCT-STATUS                 PIC X(08).
004200         88  ACCT-IS-ACTIVE               VALUE "ACTIVE  ".
004300         88  ACCT-IS-INACTIVE             VALUE "INACTIVE".
004400         88  ACCT-IS-CLOSED               VALUE "CLOSED  ".
004500         88  ACCT-IS-FROZEN               VALUE "FROZEN  ".
004600     05  ACCT-USER-ID                PIC 9(09).
004700*    -------------------------------------------------------
004800*    HOUSEKEEPING TRAILER - BK-0203
004900*    -------------------------------------------------------
005000     05  ACCT-MAINT-DATE             PIC 9(08).
005100     05  ACCT-MAINT-TIME             PIC 9(06).
005200     05  ACCT-MAINT-USER             PIC X(08).
005300     05  FILLER                      PIC X(10).
