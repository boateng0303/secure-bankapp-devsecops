000100*****************************************************************
000200*  BENFREC.CPY
000300*  UNIZARBANK LEDGER SYSTEM - BENEFICIARY MASTER RECORD LAYOUT
000400*  COPYBOOK FOR: BENFSVC
000500*****************************************************************
000600*  CHANGE LOG
000700*  ----------------------------------------------------------
000800*  DATE       INIT  REQ/TKT   DESCRIPTION
000900*  ---------- ----  --------  ------------------------------
001000*  1995-06-19 MTR   BK-0129   ORIGINAL LAYOUT - EXTERNAL
001100*                             TRANSFER LIST WAS PREVIOUSLY
001200*                             KEPT ON PAPER AT EACH BRANCH.
001300*  1998-08-05 MTR   Y2K-004   REVIEWED FOR Y2K - NO DATE
001400*                             FIELDS ON THIS RECORD.
001500*  2000-01-14 CQV   BK-0177   ADDED BENF-BANK-CODE AND
001600*                             BENF-NICKNAME PER RETAIL
001700*                             ONLINE BANKING REQUEST.
001800*****************************************************************
001900 01  BENEFICIARY-RECORD.
002000*    -------------------------------------------------------
002100*    SURROGATE KEY - ALSO THE RELATIVE RECORD NUMBER ON
002200*    BENEFICIARY-FILE (RRN = BENF-ID).
002300*    -------------------------------------------------------
002400     05  BENF-ID                     PIC 9(09).
002500     05  BENF-NAME                   PIC X(100).
002600     05  BENF-ACCOUNT-NUMBER         PIC X(10).
002700     05  BENF-BANK-NAME              PIC X(50).
002800     05  BENF-BANK-CODE              PIC X(20).
002900     05  BENF-NICKNAME               PIC X(50).
003000     05  BENF-USER-ID                PIC 9(09).
003100     05  FILLER                      PIC X(10).
