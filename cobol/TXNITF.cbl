000100*****************************************************************
000200*  PROGRAM-ID.   TXNITF
000300*  AUTHOR.       J. L. PASCUAL
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1993-10-05
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  INTERNAL TRANSFER BETWEEN TWO ACCOUNTS OWNED BY
001000*  THE SAME USER (E.G. CHECKING TO SAVINGS).  BOTH ACCOUNTS
001100*  ARE READ BY ACCT-ID, BOTH MUST BELONG TO THE REQUESTING
001200*  USER AND BE ACTIVE.  TWO MOVEMENTS ARE POSTED, BOTH TYPE
001300*  INTERNAL_TRANSFER.
001400*  -----------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE       INIT  REQ/TKT   DESCRIPTION
001700*  ---------- ----  --------  ------------------------------
001800*  1993-10-05 JLP   BK-0091   ORIGINAL - LISTADO PROGRAM
001900*                             (BANK9) ALREADY HANDLED TWO
002000*                             ACCOUNT ROLES AT ONCE FOR ITS
002100*                             DISPLAY TABLE; THAT TWO-PARTY
002200*                             SHAPE IS REUSED HERE FOR THE
002300*                             POSTING SIDE INSTEAD OF THE
002400*                             DISPLAY SIDE.
002500*  1994-06-14 JLP   BK-0102   REJECT INSUFFICIENT-FUNDS BEFORE
002600*                             EITHER ACCOUNT IS TOUCHED.
002700*  1998-08-05 MTR   Y2K-004   REVIEWED - NO CHANGE NEEDED.
002800*  2001-03-22 CQV   BK-0177   DEFAULT DESCRIPTIONS NOW BUILT
002900*                             FROM THE COUNTERPARTY ACCOUNT
003000*                             NUMBER.
003100*  2004-07-19 CQV   BK-0247   TXN-RECIPIENT-NAME WAS BEING
003200*                             FORCED TO SPACES ON BOTH POSTED
003300*                             MOVEMENTS.  BOTH ACCOUNTS HERE
003400*                             BELONG TO THE SAME USER SO THE
003500*                             CALLER'S OWN NAME (LK-USER-NAME)
003600*                             NOW FILLS THE FIELD ON EACH SIDE.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    TXNITF.
004000 AUTHOR.        J. L. PASCUAL.
004100 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
004200 DATE-WRITTEN.  10/05/1993.
004300 DATE-COMPILED.
004400 SECURITY.      UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
005000            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 77  WS-SVC-FUNCTION              PIC X(04).
005500 77  WS-SVC-RETURN-CODE           PIC 9(02).
005600 77  WS-DUMMY-KEY-NUMBER          PIC X(10).
005700 77  WS-DUMMY-USER-ID             PIC 9(09).
005800 77  WS-DUMMY-TOTAL               PIC S9(17)V99 COMP-3.
005900 77  WS-FROM-NEW-BALANCE          PIC S9(17)V99 COMP-3.
006000 77  WS-TO-NEW-BALANCE            PIC S9(17)V99 COMP-3.
006100
006200*    STATUS-BYTE TRACE VIEW - REDEFINES NO. 1.
006300 01  WS-STATUS-TRACE              PIC X(08).
006400 01  WS-STATUS-TRACE-R REDEFINES WS-STATUS-TRACE.
006500     05  WS-STATUS-TRACE-CHAR     PIC X(01) OCCURS 8 TIMES.
006600
006700*    ACCOUNT-PAIR DISPLAY WORK AREA - REDEFINES NO. 2.
006800*    RETAINED FROM THE OLD LISTADO SCREEN TABLE FOR THE
006900*    TWO-LINE CONFIRMATION MESSAGE.
007000 01  WS-PAIR-DISPLAY.
007100     05  WS-PAIR-FROM-NUM         PIC X(10).
007200     05  WS-PAIR-TO-NUM           PIC X(10).
007300 01  WS-PAIR-DISPLAY-R REDEFINES WS-PAIR-DISPLAY.
007400     05  WS-PAIR-RAW              PIC X(20).
007500
007600*    AMOUNT WORK AREA - REDEFINES NO. 3.
007700 01  WS-AMOUNT-DISPLAY            PIC 9(15)V99.
007800 01  WS-AMOUNT-DISPLAY-R REDEFINES WS-AMOUNT-DISPLAY.
007900     05  WS-AMOUNT-WHOLE          PIC 9(15).
008000     05  WS-AMOUNT-CENTS          PIC 9(02).
008100
008200 COPY ACCTREC REPLACING ACCOUNT-RECORD BY WS-FROM-ACCOUNT.
008300 COPY ACCTREC REPLACING ACCOUNT-RECORD BY WS-TO-ACCOUNT.
008400
008500 LINKAGE SECTION.
008600 01  LK-RETURN-CODE               PIC 9(02).
008700 01  LK-FROM-ACCOUNT-ID           PIC 9(09).
008800 01  LK-TO-ACCOUNT-ID             PIC 9(09).
008900 01  LK-USER-ID                   PIC 9(09).
009000 01  LK-USER-NAME                 PIC X(100).
009100 01  LK-AMOUNT                    PIC S9(17)V99 COMP-3.
009200     COPY TXNREC REPLACING TRANSACTION-RECORD BY LK-TXN-RECORD.
009300
009400 PROCEDURE DIVISION USING LK-RETURN-CODE
009500                           LK-FROM-ACCOUNT-ID
009600                           LK-TO-ACCOUNT-ID
009700                           LK-USER-ID
009800                           LK-USER-NAME
009900                           LK-AMOUNT
010000                           LK-TXN-RECORD.
010100
010200 P000-MAIN.
010300     IF WS-TRACE-REQUESTED
010400         DISPLAY "TXNITF ENTERED, FROM=" LK-FROM-ACCOUNT-ID
010500     END-IF.
010600
010700     MOVE 00 TO LK-RETURN-CODE.
010800     PERFORM P100-READ-BOTH-ACCOUNTS    THRU P100-EXIT.
010900
011000     IF LK-RETURN-CODE = 00
011100         PERFORM P200-VALIDATE-BOTH-ACCOUNTS THRU P200-EXIT
011200     END-IF.
011300
011400     IF LK-RETURN-CODE = 00
011500         PERFORM P300-POST-INTERNAL     THRU P300-EXIT
011600     END-IF.
011700
011800     GOBACK.
011900
012000*-----------------------------------------------------------
012100*    P100 - READ BOTH ACCOUNTS BY ACCT-ID.
012200*-----------------------------------------------------------
012300 P100-READ-BOTH-ACCOUNTS.
012400     MOVE "LKID" TO WS-SVC-FUNCTION.
012500     MOVE 00 TO WS-SVC-RETURN-CODE.
012600     CALL "ACCTSVC" USING WS-SVC-FUNCTION
012700                           WS-SVC-RETURN-CODE
012800                           LK-FROM-ACCOUNT-ID
012900                           WS-DUMMY-KEY-NUMBER
013000                           WS-DUMMY-USER-ID
013100                           LK-AMOUNT
013200                           WS-DUMMY-TOTAL
013300                           WS-FROM-ACCOUNT.
013400
013500     IF WS-SVC-RETURN-CODE NOT = 00
013600         MOVE 10 TO LK-RETURN-CODE
013700         GO TO P100-EXIT
013800     END-IF.
013900
014000     MOVE "LKID" TO WS-SVC-FUNCTION.
014100     MOVE 00 TO WS-SVC-RETURN-CODE.
014200     CALL "ACCTSVC" USING WS-SVC-FUNCTION
014300                           WS-SVC-RETURN-CODE
014400                           LK-TO-ACCOUNT-ID
014500                           WS-DUMMY-KEY-NUMBER
014600                           WS-DUMMY-USER-ID
014700                           LK-AMOUNT
014800                           WS-DUMMY-TOTAL
014900                           WS-TO-ACCOUNT.
015000
015100     IF WS-SVC-RETURN-CODE NOT = 00
015200         MOVE 11 TO LK-RETURN-CODE
015300     END-IF.
015400 P100-EXIT.
015500     EXIT.
015600
015700*-----------------------------------------------------------
015800*    P200 - BUSINESS RULE 4: BOTH ACCOUNTS MUST BELONG TO
015900*    THE REQUESTING USER AND BE ACTIVE; SOURCE MUST HAVE
016000*    SUFFICIENT FUNDS.
016100*-----------------------------------------------------------
016200 P200-VALIDATE-BOTH-ACCOUNTS.
016300     IF ACCT-USER-ID OF WS-FROM-ACCOUNT NOT = LK-USER-ID
016400         MOVE 20 TO LK-RETURN-CODE
016500         GO TO P200-EXIT
016600     END-IF.
016700
016800     IF ACCT-USER-ID OF WS-TO-ACCOUNT NOT = LK-USER-ID
016900         MOVE 20 TO LK-RETURN-CODE
017000         GO TO P200-EXIT
017100     END-IF.
017200
017300     IF NOT ACCT-IS-ACTIVE OF WS-FROM-ACCOUNT
017400         MOVE 21 TO LK-RETURN-CODE
017500         GO TO P200-EXIT
017600     END-IF.
017700
017800     IF NOT ACCT-IS-ACTIVE OF WS-TO-ACCOUNT
017900         MOVE 21 TO LK-RETURN-CODE
018000         GO TO P200-EXIT
018100     END-IF.
018200
018300     IF ACCT-BALANCE OF WS-FROM-ACCOUNT < LK-AMOUNT
018400         MOVE 22 TO LK-RETURN-CODE
018500     END-IF.
018600 P200-EXIT.
018700     EXIT.
018800
018900*-----------------------------------------------------------
019000*    P300 - DEBIT SOURCE, CREDIT DESTINATION, POST BOTH
019100*    SIDES OF THE MOVEMENT.
019200*-----------------------------------------------------------
019300 P300-POST-INTERNAL.
019400     SUBTRACT LK-AMOUNT FROM ACCT-BALANCE OF WS-FROM-ACCOUNT
019500         GIVING WS-FROM-NEW-BALANCE ROUNDED.
019600     ADD ACCT-BALANCE OF WS-TO-ACCOUNT LK-AMOUNT
019700         GIVING WS-TO-NEW-BALANCE ROUNDED.
019800
019900     MOVE "UPDT" TO WS-SVC-FUNCTION.
020000     CALL "ACCTSVC" USING WS-SVC-FUNCTION
020100                           WS-SVC-RETURN-CODE
020200                           LK-FROM-ACCOUNT-ID
020300                           WS-DUMMY-KEY-NUMBER
020400                           WS-DUMMY-USER-ID
020500                           WS-FROM-NEW-BALANCE
020600                           WS-DUMMY-TOTAL
020700                           WS-FROM-ACCOUNT.
020800
020900     IF WS-SVC-RETURN-CODE NOT = 00
021000         MOVE 90 TO LK-RETURN-CODE
021100         GO TO P300-EXIT
021200     END-IF.
021300
021400     MOVE "UPDT" TO WS-SVC-FUNCTION.
021500     CALL "ACCTSVC" USING WS-SVC-FUNCTION
021600                           WS-SVC-RETURN-CODE
021700                           LK-TO-ACCOUNT-ID
021800                           WS-DUMMY-KEY-NUMBER
021900                           WS-DUMMY-USER-ID
022000                           WS-TO-NEW-BALANCE
022100                           WS-DUMMY-TOTAL
022200                           WS-TO-ACCOUNT.
022300
022400     IF WS-SVC-RETURN-CODE NOT = 00
022500         MOVE 90 TO LK-RETURN-CODE
022600         GO TO P300-EXIT
022700     END-IF.
022800
022900     MOVE "INTERNAL_TRANSF" TO LK-TXN-TYPE.
023000     MOVE LK-AMOUNT            TO LK-TXN-AMOUNT.
023100     MOVE WS-FROM-NEW-BALANCE  TO LK-TXN-BALANCE-AFTER.
023200     MOVE LK-FROM-ACCOUNT-ID   TO LK-TXN-ACCOUNT-ID.
023300     MOVE ACCT-NUMBER OF WS-TO-ACCOUNT
023400         TO LK-TXN-RECIPIENT-ACCT-NO.
023500     MOVE LK-USER-NAME         TO LK-TXN-RECIPIENT-NAME.
023600     MOVE "COMPLETED"          TO LK-TXN-STATUS.
023700     MOVE SPACES               TO LK-TXN-DEPOSIT-METHOD.
023800     STRING "Internal transfer to "        DELIMITED BY SIZE
023900            ACCT-NUMBER OF WS-TO-ACCOUNT    DELIMITED BY SIZE
024000         INTO LK-TXN-DESCRIPTION
024100     END-STRING.
024200
024300     CALL "TXNPOST" USING LK-RETURN-CODE LK-TXN-RECORD.
024400
024500     IF LK-RETURN-CODE NOT = 00
024600         GO TO P300-EXIT
024700     END-IF.
024800
024900     MOVE "INTERNAL_TRANSF" TO LK-TXN-TYPE.
025000     MOVE LK-AMOUNT            TO LK-TXN-AMOUNT.
025100     MOVE WS-TO-NEW-BALANCE    TO LK-TXN-BALANCE-AFTER.
025200     MOVE LK-TO-ACCOUNT-ID     TO LK-TXN-ACCOUNT-ID.
025300     MOVE ACCT-NUMBER OF WS-FROM-ACCOUNT
025400         TO LK-TXN-RECIPIENT-ACCT-NO.
025500     MOVE LK-USER-NAME         TO LK-TXN-RECIPIENT-NAME.
025600     MOVE "COMPLETED"          TO LK-TXN-STATUS.
025700     MOVE SPACES               TO LK-TXN-DEPOSIT-METHOD.
025800     STRING "Internal transfer from "      DELIMITED BY SIZE
025900            ACCT-NUMBER OF WS-FROM-ACCOUNT  DELIMITED BY SIZE
026000         INTO LK-TXN-DESCRIPTION
026100     END-STRING.
026200
026300     CALL "TXNPOST" USING LK-RETURN-CODE LK-TXN-RECORD.
026400 P300-EXIT.
026500     EXIT.
