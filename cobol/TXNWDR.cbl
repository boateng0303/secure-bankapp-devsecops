000100*****************************************************************
000200*  PROGRAM-ID.   TXNWDR
000300*  AUTHOR.       J. L. PASCUAL
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1989-04-16
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  WITHDRAWAL (RETIRADA) POSTING.  READS THE TARGET
001000*  ACCOUNT, CONFIRMS OWNERSHIP AND ACTIVE STATUS, CONFIRMS
001100*  SUFFICIENT FUNDS, SUBTRACTS THE AMOUNT, REWRITES THE
001200*  ACCOUNT AND APPENDS A MOVEMENT.
001300*  -----------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  REQ/TKT   DESCRIPTION
001600*  ---------- ----  --------  ------------------------------
001700*  1989-04-16 JLP   BK-0014   ORIGINAL - REWRITE OF THE OLD
001800*                             CASH-DISPENSE SCREEN PROGRAM AS
001900*                             A CALLABLE, NO SCREEN/DISPENSER
002000*                             I/O OF ITS OWN.
002100*  1990-11-19 JLP   BK-0033   NOW CALLS ACCTSVC - SEE TXNDEP
002200*                             CHANGE LOG SAME DATE.
002300*  1991-08-04 JLP   BK-0062   ADDED THE OWNERSHIP CHECK -
002400*                             AUDIT FOUND A TELLER SCRIPT THAT
002500*                             COULD DEBIT ANY CARD NUMBER.
002600*  1992-05-30 JLP   BK-0071   NOW CALLS TXNPOST FOR THE
002700*                             MOVEMENT APPEND.
002800*  1994-06-14 JLP   BK-0102   REJECT INSUFFICIENT-FUNDS BEFORE
002900*                             TOUCHING THE BALANCE - OLD CODE
003000*                             WAS CATCHING THE OVERDRAFT AFTER
003100*                             THE FACT WITH A REWRITE OF THE
003200*                             ORIGINAL BALANCE, WASTING AN I/O.
003300*  1998-08-05 MTR   Y2K-004   REVIEWED - NO DATE ARITHMETIC OF
003400*                             ITS OWN, NO CHANGE NEEDED.
003500*  2001-03-22 CQV   BK-0177   DEFAULT DESCRIPTION OF
003600*                             "WITHDRAWAL" WHEN BLANK.
003700*****************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID.    TXNWDR.
004000 AUTHOR.        J. L. PASCUAL.
004100 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
004200 DATE-WRITTEN.  04/16/1989.
004300 DATE-COMPILED.
004400 SECURITY.      UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
005000            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400 77  WS-SVC-FUNCTION              PIC X(04).
005500 77  WS-SVC-RETURN-CODE           PIC 9(02).
005600 77  WS-DUMMY-KEY-NUMBER          PIC X(10).
005700 77  WS-DUMMY-USER-ID             PIC 9(09).
005800 77  WS-DUMMY-TOTAL               PIC S9(17)V99 COMP-3.
005900 77  WS-NEW-BALANCE               PIC S9(17)V99 COMP-3.
006000
006100*    ACCOUNT-STATUS CHAR-AT-A-TIME VIEW - REDEFINES NO. 1.
006200 01  WS-STATUS-TRACE              PIC X(08).
006300 01  WS-STATUS-TRACE-R REDEFINES WS-STATUS-TRACE.
006400     05  WS-STATUS-TRACE-CHAR     PIC X(01) OCCURS 8 TIMES.
006500
006600*    AMOUNT WORK AREA SPLIT INTO WHOLE/CENTS - REDEFINES
006700*    NO. 2.  RETAINED FROM THE OLD CASH-COUNTER LOGIC FOR THE
006800*    BRANCH RECEIPT PRINT (HOW MANY 10/20/50 NOTES TO ISSUE).
006900 01  WS-AMOUNT-DISPLAY            PIC 9(15)V99.
007000 01  WS-AMOUNT-DISPLAY-R REDEFINES WS-AMOUNT-DISPLAY.
007100     05  WS-AMOUNT-WHOLE          PIC 9(15).
007200     05  WS-AMOUNT-CENTS          PIC 9(02).
007300
007400*    DEFAULT-DESCRIPTION WORK AREA - REDEFINES NO. 3.
007500 01  WS-DESC-WORK                 PIC X(500).
007600 01  WS-DESC-WORK-R REDEFINES WS-DESC-WORK.
007700     05  WS-DESC-FIRST-CHAR       PIC X(01).
007800     05  FILLER                   PIC X(499).
007900
008000 COPY ACCTREC REPLACING ACCOUNT-RECORD BY WS-ACCOUNT-RECORD.
008100
008200 LINKAGE SECTION.
008300 01  LK-RETURN-CODE               PIC 9(02).
008400 01  LK-ACCOUNT-ID                PIC 9(09).
008500 01  LK-USER-ID                   PIC 9(09).
008600 01  LK-AMOUNT                    PIC S9(17)V99 COMP-3.
008700 01  LK-DESCRIPTION                PIC X(500).
008800 01  LK-WITHDRAWAL-METHOD          PIC X(20).
008900     COPY TXNREC REPLACING TRANSACTION-RECORD BY LK-TXN-RECORD.
009000
009100 PROCEDURE DIVISION USING LK-RETURN-CODE
009200                           LK-ACCOUNT-ID
009300                           LK-USER-ID
009400                           LK-AMOUNT
009500                           LK-DESCRIPTION
009600                           LK-WITHDRAWAL-METHOD
009700                           LK-TXN-RECORD.
009800
009900 P000-MAIN.
010000     IF WS-TRACE-REQUESTED
010100         DISPLAY "TXNWDR ENTERED, ACCT=" LK-ACCOUNT-ID
010200     END-IF.
010300
010400     MOVE 00 TO LK-RETURN-CODE.
010500     PERFORM P100-READ-ACCOUNT       THRU P100-EXIT.
010600
010700     IF LK-RETURN-CODE = 00
010800         PERFORM P200-VALIDATE-ACCOUNT THRU P200-EXIT
010900     END-IF.
011000
011100     IF LK-RETURN-CODE = 00
011200         PERFORM P300-POST-WITHDRAWAL  THRU P300-EXIT
011300     END-IF.
011400
011500     GOBACK.
011600
011700*-----------------------------------------------------------
011800*    P100 - READ THE ACCOUNT BY ACCT-ID VIA ACCTSVC.
011900*-----------------------------------------------------------
012000 P100-READ-ACCOUNT.
012100     MOVE "LKID" TO WS-SVC-FUNCTION.
012200     MOVE 00 TO WS-SVC-RETURN-CODE.
012300     CALL "ACCTSVC" USING WS-SVC-FUNCTION
012400                           WS-SVC-RETURN-CODE
012500                           LK-ACCOUNT-ID
012600                           WS-DUMMY-KEY-NUMBER
012700                           WS-DUMMY-USER-ID
012800                           LK-AMOUNT
012900                           WS-DUMMY-TOTAL
013000                           WS-ACCOUNT-RECORD.
013100
013200     IF WS-SVC-RETURN-CODE NOT = 00
013300         MOVE 10 TO LK-RETURN-CODE
013400     END-IF.
013500 P100-EXIT.
013600     EXIT.
013700
013800*-----------------------------------------------------------
013900*    P200 - BUSINESS RULE 2: WITHDRAWAL ELIGIBILITY -
014000*    OWNERSHIP, ACTIVE STATUS, SUFFICIENT FUNDS.
014100*-----------------------------------------------------------
014200 P200-VALIDATE-ACCOUNT.
014300     IF ACCT-USER-ID NOT = LK-USER-ID
014400         MOVE 20 TO LK-RETURN-CODE
014500         GO TO P200-EXIT
014600     END-IF.
014700
014800     IF NOT ACCT-IS-ACTIVE
014900         MOVE 21 TO LK-RETURN-CODE
015000         GO TO P200-EXIT
015100     END-IF.
015200
015300     IF ACCT-BALANCE < LK-AMOUNT
015400         MOVE 22 TO LK-RETURN-CODE
015500     END-IF.
015600 P200-EXIT.
015700     EXIT.
015800
015900*-----------------------------------------------------------
016000*    P300 - APPLY THE WITHDRAWAL AND POST THE MOVEMENT.
016100*-----------------------------------------------------------
016200 P300-POST-WITHDRAWAL.
016300     SUBTRACT LK-AMOUNT FROM ACCT-BALANCE GIVING WS-NEW-BALANCE
016400         ROUNDED.
016500
016600     MOVE "UPDT" TO WS-SVC-FUNCTION.
016700     CALL "ACCTSVC" USING WS-SVC-FUNCTION
016800                           WS-SVC-RETURN-CODE
016900                           LK-ACCOUNT-ID
017000                           WS-DUMMY-KEY-NUMBER
017100                           WS-DUMMY-USER-ID
017200                           WS-NEW-BALANCE
017300                           WS-DUMMY-TOTAL
017400                           WS-ACCOUNT-RECORD.
017500
017600     IF WS-SVC-RETURN-CODE NOT = 00
017700         MOVE 90 TO LK-RETURN-CODE
017800         GO TO P300-EXIT
017900     END-IF.
018000
018100     IF LK-DESCRIPTION = SPACES
018200         MOVE "Withdrawal" TO LK-DESCRIPTION
018300     END-IF.
018400
018500     MOVE "WITHDRAWAL     " TO LK-TXN-TYPE.
018600     MOVE LK-AMOUNT       TO LK-TXN-AMOUNT.
018700     MOVE WS-NEW-BALANCE  TO LK-TXN-BALANCE-AFTER.
018800     MOVE LK-DESCRIPTION  TO LK-TXN-DESCRIPTION.
018900     MOVE "COMPLETED"     TO LK-TXN-STATUS.
019000     MOVE LK-ACCOUNT-ID   TO LK-TXN-ACCOUNT-ID.
019100     MOVE SPACES          TO LK-TXN-RECIPIENT-ACCT-NO.
019200     MOVE SPACES          TO LK-TXN-RECIPIENT-NAME.
019300     MOVE LK-WITHDRAWAL-METHOD TO LK-TXN-DEPOSIT-METHOD.
019400
019500     CALL "TXNPOST" USING LK-RETURN-CODE LK-TXN-RECORD.
019600 P300-EXIT.
019700     EXIT.
