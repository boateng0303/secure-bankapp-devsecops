000100*****************************************************************
000200*  PROGRAM-ID.   CARDLC
000300*  AUTHOR.       M. T. ROYO
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1990-03-01
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - CARD MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  CARD LIFECYCLE AND LIMIT MAINTENANCE.  FIVE
001000*  FUNCTIONS, SELECTED BY LK-FUNCTION-CODE:
001100*    BLOK - BLOCK A CARD
001200*    UBLK - UNBLOCK A CARD
001300*    CNCL - CANCEL A CARD
001400*    SETL - CHANGE THE SPENDING LIMIT
001500*    AVAL - RETURN THE AVAILABLE LIMIT (LIMIT MINUS SPENT,
001600*           FLOORED AT ZERO)
001700*  -----------------------------------------------------------
001800*  CHANGE LOG
001900*  DATE       INIT  REQ/TKT   DESCRIPTION
002000*  ---------- ----  --------  ------------------------------
002100*  1990-03-01 JLP   BK-0034   ORIGINAL - THE OLD CAMBIO-DE-
002200*                             CLAVE READ/VALIDATE/REWRITE-ONE-
002300*                             FIELD SHAPE, RETARGETED AT CARD
002400*                             STATUS INSTEAD OF A PIN.
002500*  1994-02-08 JLP   BK-0099   ADDED CNCL - BRANCHES WERE
002600*                             DELETING CARD RECORDS OUTRIGHT,
002700*                             LOSING THE AUDIT TRAIL.
002800*  1997-04-22 MTR   BK-0140   ADDED SETL AND AVAL FOR THE NEW
002900*                             SPENDING-LIMIT FEATURE.
003000*  1998-08-05 MTR   Y2K-004   EXPIRY COMPARISON IN P300-UNBLOCK
003100*                             SWITCHED TO THE 8-DIGIT CCYYMMDD
003200*                             FIELD - THE OLD 6-DIGIT COMPARE
003300*                             WOULD HAVE MISREAD CENTURY.
003400*  2003-06-17 CQV   BK-0219   AVAL NOW FLOORS AT ZERO - A
003500*                             CHARGEBACK HAD PUSHED SPENT ABOVE
003600*                             THE LIMIT AND THE OLD SUBTRACT
003700*                             RETURNED A NEGATIVE AVAILABLE
003800*                             AMOUNT ON THE STATEMENT.
003900*  2004-07-26 MTR   BK-0251   P800-BUILD-MASK WAS BLANKING THE
004000*                             FIRST TWELVE POSITIONS WITH "X" -
004100*                             AUDIT WANTS THE STANDARD CARD-
004200*                             NETWORK MASK, FOUR ASTERISK
004300*                             GROUPS FOLLOWED BY THE LAST FOUR
004400*                             DIGITS.  WS-MASK-WORK AND
004500*                             LK-MASKED-NUMBER WIDENED TO HOLD
004600*                             THE THREE EXTRA SEPARATOR SPACES.
004700*****************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID.    CARDLC.
005000 AUTHOR.        M. T. ROYO.
005100 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
005200 DATE-WRITTEN.  03/01/1990.
005300 DATE-COMPILED.
005400 SECURITY.      UNIZARBANK INTERNAL USE ONLY - CARD MASTER.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
006000            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
006100
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT CARD-FILE ASSIGN TO DISK
006500         ORGANIZATION IS RELATIVE
006600         ACCESS MODE IS DYNAMIC
006700         RELATIVE KEY IS WS-CARD-RRN
006800         FILE STATUS IS WS-FST-CARD.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  CARD-FILE
007300     LABEL RECORD STANDARD
007400     VALUE OF FILE-ID IS "cards.ubd".
007500     COPY CARDREC.
007600
007700 WORKING-STORAGE SECTION.
007800 77  WS-FST-CARD                 PIC X(02).
007900 77  WS-CARD-RRN                 PIC 9(09) COMP.
008000 77  WS-AVAILABLE                PIC S9(17)V99 COMP-3.
008100 77  WS-TODAY-WORK                PIC 9(08).
008200
008300*    MASKED-NUMBER WORK AREA - REDEFINES NO. 1.  FOUR ASTERISK
008400*    GROUPS PLUS THE LAST FOUR DIGITS SHOWN, FOR THE STATEMENT
008500*    PRINT AND THE CARD-MAINTENANCE SCREENS.
008600 01  WS-MASK-WORK                PIC X(19).
008700 01  WS-MASK-WORK-R REDEFINES WS-MASK-WORK.
008800     05  WS-MASK-DIGIT           PIC X(01) OCCURS 19 TIMES.
008900 77  WS-MASK-SUB                 PIC 9(02) COMP.
009000 77  WS-CARDNUM-SUB              PIC 9(02) COMP.
009100
009200*    EXPIRY CCYY/MM/DD BREAKOUT OF THE CARD JUST READ -
009300*    REDEFINES NO. 2.  COMPARED AGAINST TODAY WHOLE, NO
009400*    DECOMPOSITION NEEDED, BUT KEPT FOR THE OPERATOR TRACE
009500*    DUMP WHEN UPSI-0 IS ON.
009600 01  WS-EXPIRY-TRACE             PIC 9(08).
009700 01  WS-EXPIRY-TRACE-R REDEFINES WS-EXPIRY-TRACE.
009800     05  WS-EXPIRY-TRACE-CCYY    PIC 9(04).
009900     05  WS-EXPIRY-TRACE-MM      PIC 9(02).
010000     05  WS-EXPIRY-TRACE-DD      PIC 9(02).
010100
010200*    AVAILABLE-LIMIT WORK AREA - REDEFINES NO. 3.  SIGN/
010300*    DIGITS SPLIT SO A NEGATIVE INTERMEDIATE RESULT CAN BE
010400*    SPOTTED ON THE CONSOLE BEFORE THE ZERO FLOOR IS APPLIED.
010500 01  WS-AVAIL-RAW                PIC S9(17)V99 COMP-3.
010600 01  WS-AVAIL-RAW-R REDEFINES WS-AVAIL-RAW.
010700     05  WS-AVAIL-RAW-BYTES      PIC X(10).
010800
010900 LINKAGE SECTION.
011000 01  LK-FUNCTION-CODE            PIC X(04).
011100 01  LK-RETURN-CODE              PIC 9(02).
011200 01  LK-CARD-ID                  PIC 9(09).
011300 01  LK-USER-ID                  PIC 9(09).
011400 01  LK-NEW-LIMIT                PIC S9(17)V99 COMP-3.
011500 01  LK-AVAILABLE-LIMIT          PIC S9(17)V99 COMP-3.
011600 01  LK-MASKED-NUMBER            PIC X(19).
011700     COPY CARDREC REPLACING CARD-RECORD BY LK-CARD-RECORD.
011800
011900 PROCEDURE DIVISION USING LK-FUNCTION-CODE
012000                           LK-RETURN-CODE
012100                           LK-CARD-ID
012200                           LK-USER-ID
012300                           LK-NEW-LIMIT
012400                           LK-AVAILABLE-LIMIT
012500                           LK-MASKED-NUMBER
012600                           LK-CARD-RECORD.
012700
012800 P000-MAIN.
012900     IF WS-TRACE-REQUESTED
013000         DISPLAY "CARDLC ENTERED, FUNCTION=" LK-FUNCTION-CODE
013100     END-IF.
013200
013300     MOVE 00 TO LK-RETURN-CODE.
013400     PERFORM P100-READ-CARD THRU P100-EXIT.
013500
013600     IF LK-RETURN-CODE NOT = 00
013700         GO TO P900-EXIT-PARAGRAPH
013800     END-IF.
013900
014000     IF LK-FUNCTION-CODE = "BLOK"
014100         PERFORM P200-BLOCK        THRU P200-EXIT
014200     ELSE
014300     IF LK-FUNCTION-CODE = "UBLK"
014400         PERFORM P300-UNBLOCK      THRU P300-EXIT
014500     ELSE
014600     IF LK-FUNCTION-CODE = "CNCL"
014700         PERFORM P400-CANCEL       THRU P400-EXIT
014800     ELSE
014900     IF LK-FUNCTION-CODE = "SETL"
015000         PERFORM P500-UPDATE-LIMIT THRU P500-EXIT
015100     ELSE
015200     IF LK-FUNCTION-CODE = "AVAL"
015300         PERFORM P600-AVAILABLE-LIMIT THRU P600-EXIT
015400     ELSE
015500         MOVE 99 TO LK-RETURN-CODE
015600     END-IF END-IF END-IF END-IF END-IF.
015700
015800     PERFORM P800-BUILD-MASK THRU P800-EXIT.
015900
016000 P900-EXIT-PARAGRAPH.
016100     GOBACK.
016200
016300*-----------------------------------------------------------
016400*    P100 - READ THE CARD BY ID AND CONFIRM OWNERSHIP.
016500*-----------------------------------------------------------
016600 P100-READ-CARD.
016700     MOVE LK-CARD-ID TO WS-CARD-RRN.
016800     OPEN I-O CARD-FILE.
016900     IF WS-FST-CARD NOT = "00"
017000         MOVE 90 TO LK-RETURN-CODE
017100         GO TO P100-EXIT
017200     END-IF.
017300
017400     READ CARD-FILE
017500         INVALID KEY MOVE 10 TO LK-RETURN-CODE.
017600
017700     IF LK-RETURN-CODE = 00
017800         IF CARD-USER-ID NOT = LK-USER-ID
017900             MOVE 10 TO LK-RETURN-CODE
018000         END-IF
018100     END-IF.
018200
018300     IF LK-RETURN-CODE NOT = 00
018400         CLOSE CARD-FILE
018500     END-IF.
018600 P100-EXIT.
018700     EXIT.
018800
018900*-----------------------------------------------------------
019000*    P200 - BLOCK.  REJECTED IF THE CARD IS ALREADY
019100*    CANCELLED.
019200*-----------------------------------------------------------
019300 P200-BLOCK.
019400     IF CARD-IS-CANCELLED
019500         MOVE 20 TO LK-RETURN-CODE
019600         CLOSE CARD-FILE
019700         GO TO P200-EXIT
019800     END-IF.
019900
020000     MOVE "BLOCKED  " TO CARD-STATUS.
020100     REWRITE CARD-RECORD
020200         INVALID KEY MOVE 90 TO LK-RETURN-CODE
020300     END-REWRITE.
020400     MOVE CARD-RECORD TO LK-CARD-RECORD.
020500     CLOSE CARD-FILE.
020600 P200-EXIT.
020700     EXIT.
020800
020900*-----------------------------------------------------------
021000*    P300 - UNBLOCK.  BUSINESS RULE 12: REJECTED IF THE
021100*    CARD IS NOT CURRENTLY BLOCKED, OR IF IT HAS EXPIRED.
021200*-----------------------------------------------------------
021300 P300-UNBLOCK.
021400     IF NOT CARD-IS-BLOCKED
021500         MOVE 21 TO LK-RETURN-CODE
021600         CLOSE CARD-FILE
021700         GO TO P300-EXIT
021800     END-IF.
021900
022000     ACCEPT WS-TODAY-WORK FROM DATE YYYYMMDD.
022100     MOVE CARD-EXPIRY-DATE TO WS-EXPIRY-TRACE.
022200     IF WS-EXPIRY-TRACE < WS-TODAY-WORK
022300         MOVE 22 TO LK-RETURN-CODE
022400         CLOSE CARD-FILE
022500         GO TO P300-EXIT
022600     END-IF.
022700
022800     MOVE "ACTIVE   " TO CARD-STATUS.
022900     REWRITE CARD-RECORD
023000         INVALID KEY MOVE 90 TO LK-RETURN-CODE
023100     END-REWRITE.
023200     MOVE CARD-RECORD TO LK-CARD-RECORD.
023300     CLOSE CARD-FILE.
023400 P300-EXIT.
023500     EXIT.
023600
023700*-----------------------------------------------------------
023800*    P400 - CANCEL.  UNCONDITIONAL PER THE LEDGER SPEC
023900*    BINDER - EVEN AN ALREADY-CANCELLED CARD JUST REWRITES
024000*    THE SAME STATUS.
024100*-----------------------------------------------------------
024200 P400-CANCEL.
024300     MOVE "CANCELLED" TO CARD-STATUS.
024400     REWRITE CARD-RECORD
024500         INVALID KEY MOVE 90 TO LK-RETURN-CODE
024600     END-REWRITE.
024700     MOVE CARD-RECORD TO LK-CARD-RECORD.
024800     CLOSE CARD-FILE.
024900 P400-EXIT.
025000     EXIT.
025100
025200*-----------------------------------------------------------
025300*    P500 - CHANGE THE SPENDING LIMIT.  REJECTED UNLESS THE
025400*    CARD IS ACTIVE.
025500*-----------------------------------------------------------
025600 P500-UPDATE-LIMIT.
025700     IF NOT CARD-IS-ACTIVE
025800         MOVE 23 TO LK-RETURN-CODE
025900         CLOSE CARD-FILE
026000         GO TO P500-EXIT
026100     END-IF.
026200
026300     MOVE LK-NEW-LIMIT TO CARD-SPENDING-LIMIT.
026400     REWRITE CARD-RECORD
026500         INVALID KEY MOVE 90 TO LK-RETURN-CODE
026600     END-REWRITE.
026700     MOVE CARD-RECORD TO LK-CARD-RECORD.
026800     CLOSE CARD-FILE.
026900 P500-EXIT.
027000     EXIT.
027100
027200*-----------------------------------------------------------
027300*    P600 - BUSINESS RULE 13: AVAILABLE LIMIT, FLOORED AT
027400*    ZERO.
027500*-----------------------------------------------------------
027600 P600-AVAILABLE-LIMIT.
027700     SUBTRACT CARD-CURRENT-SPENT FROM CARD-SPENDING-LIMIT
027800         GIVING WS-AVAIL-RAW.
027900
028000     IF WS-AVAIL-RAW < 0
028100         MOVE 0 TO WS-AVAILABLE
028200     ELSE
028300         MOVE WS-AVAIL-RAW TO WS-AVAILABLE
028400     END-IF.
028500
028600     MOVE WS-AVAILABLE TO LK-AVAILABLE-LIMIT.
028700     MOVE CARD-RECORD TO LK-CARD-RECORD.
028800     CLOSE CARD-FILE.
028900 P600-EXIT.
029000     EXIT.
029100
029200*-----------------------------------------------------------
029300*    P800 - MASK THE CARD NUMBER FOR DISPLAY - FOUR ASTERISK
029400*    GROUPS FOLLOWED BY THE LAST FOUR DIGITS (BK-0251).
029500*-----------------------------------------------------------
029600 P800-BUILD-MASK.
029700     MOVE "**** **** **** " TO WS-MASK-WORK.
029800     MOVE 13 TO WS-CARDNUM-SUB.
029900     MOVE 16 TO WS-MASK-SUB.
030000
030100 P810-MASK-LOOP.
030200     IF WS-CARDNUM-SUB > 16
030300         GO TO P810-DONE
030400     END-IF.
030500     MOVE CARD-NUMBER-DIGIT OF LK-CARD-RECORD (WS-CARDNUM-SUB)
030600         TO WS-MASK-DIGIT (WS-MASK-SUB).
030700     ADD 1 TO WS-CARDNUM-SUB.
030800     ADD 1 TO WS-MASK-SUB.
030900     GO TO P810-MASK-LOOP.
031000
031100 P810-DONE.
031200     MOVE WS-MASK-WORK TO LK-MASKED-NUMBER.
031300 P800-EXIT.
031400     EXIT.
