000100*****************************************************************
000200*  PROGRAM-ID.   TXNXFR
000300*  AUTHOR.       J. L. PASCUAL
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1990-02-27
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  EXTERNAL TRANSFER (TRANSFERENCIA) POSTING - THE
001000*  SENDER'S ACCOUNT IS READ BY ACCT-ID, THE RECIPIENT'S BY
001100*  ACCT-NUMBER (RECIPIENT MAY NOT BELONG TO THE SAME USER).
001200*  BOTH SIDES ARE DEBITED/CREDITED AND TWO MOVEMENTS ARE
001300*  POSTED - ONE TRANSFER_OUT, ONE TRANSFER_IN.
001400*  -----------------------------------------------------------
001500*  CHANGE LOG
001600*  DATE       INIT  REQ/TKT   DESCRIPTION
001700*  ---------- ----  --------  ------------------------------
001800*  1990-02-27 JLP   BK-0022   ORIGINAL - REWRITE OF THE OLD
001900*                             TRANSFERENCIA SCREEN PROGRAM AS
002000*                             A CALLABLE, NO SCREEN I/O OF
002100*                             ITS OWN.
002200*  1990-11-19 JLP   BK-0033   NOW CALLS ACCTSVC FOR BOTH
002300*                             SIDES OF THE TRANSFER.
002400*  1992-05-30 JLP   BK-0071   NOW CALLS TXNPOST TWICE, ONCE
002500*                             PER SIDE OF THE TRANSFER.
002600*  1994-06-14 JLP   BK-0102   RECIPIENT LOOKUP MOVED AHEAD OF
002700*                             THE SENDER DEBIT - A FAILED
002800*                             RECIPIENT LOOKUP WAS LEAVING THE
002900*                             SENDER DEBITED WITH NO OFFSETTING
003000*                             CREDIT ANYWHERE.
003100*  1998-08-05 MTR   Y2K-004   REVIEWED - NO CHANGE NEEDED.
003200*  2001-03-22 CQV   BK-0177   DEFAULT DESCRIPTIONS NOW BUILT
003300*                             FROM THE COUNTERPARTY ACCOUNT
003400*                             NUMBER, PER THE NEW STATEMENT
003500*                             WORDING STANDARD.
003600*  2004-07-19 CQV   BK-0247   TXN-RECIPIENT-NAME WAS BEING
003700*                             FORCED TO SPACES ON BOTH SIDES OF
003800*                             THE TRANSFER - NEITHER NAME LIVES
003900*                             ON ACCOUNT-RECORD SO THE CALLER
004000*                             NOW PASSES BOTH PARTIES' NAMES IN
004100*                             (LK-RECIPIENT-NAME, LK-FROM-NAME),
004200*                             THE SAME WAY CARDISS IS HANDED
004300*                             CARD-HOLDER-NAME.
004400*****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    TXNXFR.
004700 AUTHOR.        J. L. PASCUAL.
004800 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
004900 DATE-WRITTEN.  02/27/1990.
005000 DATE-COMPILED.
005100 SECURITY.      UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER.
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
005700            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100 77  WS-SVC-FUNCTION              PIC X(04).
006200 77  WS-SVC-RETURN-CODE           PIC 9(02).
006300 77  WS-DUMMY-KEY-NUMBER          PIC X(10).
006400 77  WS-DUMMY-USER-ID             PIC 9(09).
006500 77  WS-DUMMY-TOTAL               PIC S9(17)V99 COMP-3.
006600 77  WS-DUMMY-KEY-ID              PIC 9(09).
006700 77  WS-FROM-NEW-BALANCE          PIC S9(17)V99 COMP-3.
006800 77  WS-RECIP-NEW-BALANCE         PIC S9(17)V99 COMP-3.
006900
007000*    STATUS-BYTE TRACE VIEW - REDEFINES NO. 1.
007100 01  WS-STATUS-TRACE              PIC X(08).
007200 01  WS-STATUS-TRACE-R REDEFINES WS-STATUS-TRACE.
007300     05  WS-STATUS-TRACE-CHAR     PIC X(01) OCCURS 8 TIMES.
007400
007500*    DESCRIPTION-BUILDING WORK AREA - REDEFINES NO. 2.
007600 01  WS-DESC-BUILD                PIC X(500).
007700 01  WS-DESC-BUILD-R REDEFINES WS-DESC-BUILD.
007800     05  WS-DESC-BUILD-HEAD       PIC X(30).
007900     05  FILLER                   PIC X(470).
008000
008100*    RECIPIENT-ACCOUNT-NUMBER DIGIT VIEW - REDEFINES NO. 3.
008200*    USED WHEN THE OPERATOR CONSOLE HAS TO DUMP A BAD
008300*    RECIPIENT NUMBER DIGIT BY DIGIT.
008400 01  WS-RECIP-NUM-WORK            PIC X(10).
008500 01  WS-RECIP-NUM-WORK-R REDEFINES WS-RECIP-NUM-WORK.
008600     05  WS-RECIP-NUM-DIGIT       PIC X(01) OCCURS 10 TIMES.
008700
008800 COPY ACCTREC REPLACING ACCOUNT-RECORD BY WS-FROM-ACCOUNT.
008900 COPY ACCTREC REPLACING ACCOUNT-RECORD BY WS-RECIP-ACCOUNT.
009000
009100 LINKAGE SECTION.
009200 01  LK-RETURN-CODE               PIC 9(02).
009300 01  LK-FROM-ACCOUNT-ID           PIC 9(09).
009400 01  LK-USER-ID                   PIC 9(09).
009500 01  LK-RECIPIENT-ACCT-NO         PIC X(10).
009600 01  LK-RECIPIENT-NAME            PIC X(100).
009700 01  LK-FROM-NAME                 PIC X(100).
009800 01  LK-AMOUNT                    PIC S9(17)V99 COMP-3.
009900     COPY TXNREC REPLACING TRANSACTION-RECORD BY LK-TXN-RECORD.
010000
010100 PROCEDURE DIVISION USING LK-RETURN-CODE
010200                           LK-FROM-ACCOUNT-ID
010300                           LK-USER-ID
010400                           LK-RECIPIENT-ACCT-NO
010500                           LK-RECIPIENT-NAME
010600                           LK-FROM-NAME
010700                           LK-AMOUNT
010800                           LK-TXN-RECORD.
010900
011000 P000-MAIN.
011100     IF WS-TRACE-REQUESTED
011200         DISPLAY "TXNXFR ENTERED, FROM=" LK-FROM-ACCOUNT-ID
011300     END-IF.
011400
011500     MOVE 00 TO LK-RETURN-CODE.
011600     PERFORM P100-READ-FROM-ACCOUNT   THRU P100-EXIT.
011700
011800     IF LK-RETURN-CODE = 00
011900         PERFORM P150-VALIDATE-SOURCE THRU P150-EXIT
012000     END-IF.
012100
012200     IF LK-RETURN-CODE = 00
012300         PERFORM P200-READ-RECIPIENT  THRU P200-EXIT
012400     END-IF.
012500
012600     IF LK-RETURN-CODE = 00
012700         PERFORM P300-VALIDATE-RECIPIENT THRU P300-EXIT
012800     END-IF.
012900
013000     IF LK-RETURN-CODE = 00
013100         PERFORM P400-POST-TRANSFER   THRU P400-EXIT
013200     END-IF.
013300
013400     GOBACK.
013500
013600*-----------------------------------------------------------
013700*    P100 - READ THE SENDING ACCOUNT BY ACCT-ID.
013800*-----------------------------------------------------------
013900 P100-READ-FROM-ACCOUNT.
014000     MOVE "LKID" TO WS-SVC-FUNCTION.
014100     MOVE 00 TO WS-SVC-RETURN-CODE.
014200     CALL "ACCTSVC" USING WS-SVC-FUNCTION
014300                           WS-SVC-RETURN-CODE
014400                           LK-FROM-ACCOUNT-ID
014500                           WS-DUMMY-KEY-NUMBER
014600                           WS-DUMMY-USER-ID
014700                           LK-AMOUNT
014800                           WS-DUMMY-TOTAL
014900                           WS-FROM-ACCOUNT.
015000
015100     IF WS-SVC-RETURN-CODE NOT = 00
015200         MOVE 10 TO LK-RETURN-CODE
015300     END-IF.
015400 P100-EXIT.
015500     EXIT.
015600
015700*-----------------------------------------------------------
015800*    P150 - BUSINESS RULE 3: SOURCE OWNERSHIP, ACTIVE
015900*    STATUS, SUFFICIENT FUNDS.
016000*-----------------------------------------------------------
016100 P150-VALIDATE-SOURCE.
016200     IF ACCT-USER-ID OF WS-FROM-ACCOUNT NOT = LK-USER-ID
016300         MOVE 20 TO LK-RETURN-CODE
016400         GO TO P150-EXIT
016500     END-IF.
016600
016700     IF NOT ACCT-IS-ACTIVE OF WS-FROM-ACCOUNT
016800         MOVE 21 TO LK-RETURN-CODE
016900         GO TO P150-EXIT
017000     END-IF.
017100
017200     IF ACCT-BALANCE OF WS-FROM-ACCOUNT < LK-AMOUNT
017300         MOVE 22 TO LK-RETURN-CODE
017400     END-IF.
017500 P150-EXIT.
017600     EXIT.
017700
017800*-----------------------------------------------------------
017900*    P200 - READ THE RECIPIENT ACCOUNT BY ACCT-NUMBER.
018000*-----------------------------------------------------------
018100 P200-READ-RECIPIENT.
018200     MOVE "LKNO" TO WS-SVC-FUNCTION.
018300     MOVE 00 TO WS-SVC-RETURN-CODE.
018400     CALL "ACCTSVC" USING WS-SVC-FUNCTION
018500                           WS-SVC-RETURN-CODE
018600                           WS-DUMMY-KEY-ID
018700                           LK-RECIPIENT-ACCT-NO
018800                           WS-DUMMY-USER-ID
018900                           LK-AMOUNT
019000                           WS-DUMMY-TOTAL
019100                           WS-RECIP-ACCOUNT.
019200
019300     IF WS-SVC-RETURN-CODE NOT = 00
019400         MOVE 23 TO LK-RETURN-CODE
019500     END-IF.
019600 P200-EXIT.
019700     EXIT.
019800
019900*-----------------------------------------------------------
020000*    P300 - BUSINESS RULE 3: RECIPIENT MUST BE ACTIVE.
020100*-----------------------------------------------------------
020200 P300-VALIDATE-RECIPIENT.
020300     IF NOT ACCT-IS-ACTIVE OF WS-RECIP-ACCOUNT
020400         MOVE 24 TO LK-RETURN-CODE
020500     END-IF.
020600 P300-EXIT.
020700     EXIT.
020800
020900*-----------------------------------------------------------
021000*    P400 - DEBIT SENDER, CREDIT RECIPIENT, POST BOTH SIDES
021100*    OF THE MOVEMENT.
021200*-----------------------------------------------------------
021300 P400-POST-TRANSFER.
021400     SUBTRACT LK-AMOUNT FROM ACCT-BALANCE OF WS-FROM-ACCOUNT
021500         GIVING WS-FROM-NEW-BALANCE ROUNDED.
021600     ADD ACCT-BALANCE OF WS-RECIP-ACCOUNT LK-AMOUNT
021700         GIVING WS-RECIP-NEW-BALANCE ROUNDED.
021800
021900     MOVE "UPDT" TO WS-SVC-FUNCTION.
022000     CALL "ACCTSVC" USING WS-SVC-FUNCTION
022100                           WS-SVC-RETURN-CODE
022200                           LK-FROM-ACCOUNT-ID
022300                           WS-DUMMY-KEY-NUMBER
022400                           WS-DUMMY-USER-ID
022500                           WS-FROM-NEW-BALANCE
022600                           WS-DUMMY-TOTAL
022700                           WS-FROM-ACCOUNT.
022800
022900     IF WS-SVC-RETURN-CODE NOT = 00
023000         MOVE 90 TO LK-RETURN-CODE
023100         GO TO P400-EXIT
023200     END-IF.
023300
023400     MOVE "UPDT" TO WS-SVC-FUNCTION.
023500     CALL "ACCTSVC" USING WS-SVC-FUNCTION
023600                           WS-SVC-RETURN-CODE
023700                           ACCT-ID OF WS-RECIP-ACCOUNT
023800                           WS-DUMMY-KEY-NUMBER
023900                           WS-DUMMY-USER-ID
024000                           WS-RECIP-NEW-BALANCE
024100                           WS-DUMMY-TOTAL
024200                           WS-RECIP-ACCOUNT.
024300
024400     IF WS-SVC-RETURN-CODE NOT = 00
024500         MOVE 90 TO LK-RETURN-CODE
024600         GO TO P400-EXIT
024700     END-IF.
024800
024900     MOVE "TRANSFER_OUT   " TO LK-TXN-TYPE.
025000     MOVE LK-AMOUNT              TO LK-TXN-AMOUNT.
025100     MOVE WS-FROM-NEW-BALANCE    TO LK-TXN-BALANCE-AFTER.
025200     MOVE LK-FROM-ACCOUNT-ID     TO LK-TXN-ACCOUNT-ID.
025300     MOVE LK-RECIPIENT-ACCT-NO   TO LK-TXN-RECIPIENT-ACCT-NO.
025400     MOVE LK-RECIPIENT-NAME      TO LK-TXN-RECIPIENT-NAME.
025500     MOVE "COMPLETED"            TO LK-TXN-STATUS.
025600     MOVE SPACES                 TO LK-TXN-DEPOSIT-METHOD.
025700     STRING "Transfer to "        DELIMITED BY SIZE
025800            LK-RECIPIENT-ACCT-NO  DELIMITED BY SIZE
025900         INTO LK-TXN-DESCRIPTION
026000     END-STRING.
026100
026200     CALL "TXNPOST" USING LK-RETURN-CODE LK-TXN-RECORD.
026300
026400     IF LK-RETURN-CODE NOT = 00
026500         GO TO P400-EXIT
026600     END-IF.
026700
026800     MOVE "TRANSFER_IN    "      TO LK-TXN-TYPE.
026900     MOVE LK-AMOUNT               TO LK-TXN-AMOUNT.
027000     MOVE WS-RECIP-NEW-BALANCE    TO LK-TXN-BALANCE-AFTER.
027100     MOVE ACCT-ID OF WS-RECIP-ACCOUNT TO LK-TXN-ACCOUNT-ID.
027200     MOVE ACCT-NUMBER OF WS-FROM-ACCOUNT
027300         TO LK-TXN-RECIPIENT-ACCT-NO.
027400     MOVE LK-FROM-NAME             TO LK-TXN-RECIPIENT-NAME.
027500     MOVE "COMPLETED"             TO LK-TXN-STATUS.
027600     MOVE SPACES                  TO LK-TXN-DEPOSIT-METHOD.
027700     STRING "Transfer from "              DELIMITED BY SIZE
027800            ACCT-NUMBER OF WS-FROM-ACCOUNT DELIMITED BY SIZE
027900         INTO LK-TXN-DESCRIPTION
028000     END-STRING.
028100
028200     CALL "TXNPOST" USING LK-RETURN-CODE LK-TXN-RECORD.
028300 P400-EXIT.
028400     EXIT.
