000100*****************************************************************
000200*  TXNREC.CPY
000300*  UNIZARBANK LEDGER SYSTEM - TRANSACTION (MOVEMENT) RECORD
000400*  COPYBOOK FOR: TXNPOST, TXNDEP, TXNWDR, TXNXFR, TXNITF
000500*****************************************************************
000600*  CHANGE LOG
000700*  ----------------------------------------------------------
000800*  DATE       INIT  REQ/TKT   DESCRIPTION
000900*  ---------- ----  --------  ------------------------------
001000*  1989-03-14 JLP   BK-0012   ORIGINAL LAYOUT - COMBINES THE
001100*                             OLD MOVIMIENTO-REG SPLIT
001200*                             ENT/DEC AMOUNT FIELDS INTO ONE
001300*                             COMP-3 AMOUNT PER AUDIT REQUEST.
001400*  1992-05-30 JLP   BK-0071   ADDED TXN-REFERENCE - BRANCHES
001500*                             WERE MATCHING MOVEMENTS BY DATE/
001600*                             TIME AND GETTING DUPLICATES.
001700*  1996-01-11 MTR   BK-0134   ADDED TXN-RECIPIENT-* FOR WIRE
001800*                             AND INTERNAL TRANSFER POSTING.
001900*  1998-09-02 MTR   Y2K-004   TXN-CREATED-AT MOVED FROM A
002000*                             6-DIGIT DDMMYY STAMP TO FULL
002100*                             ISO-8601 (X(26)) - Y2K FIX.
002200*  2003-06-17 CQV   BK-0219   ADDED TXN-STATUS - BATCH RETRY
002300*                             OF FAILED WIRES NEEDED A HOME
002400*                             FOR PENDING/FAILED ENTRIES.
002500*****************************************************************
002600 01  TRANSACTION-RECORD.
002700     05  TXN-ID                      PIC 9(09).
002800     05  TXN-REFERENCE               PIC X(15).
002900     05  TXN-TYPE                    PIC X(15).
003000         88  TXN-IS-DEPOSIT              VALUE "DEPOSIT        ".
003100         88  TXN-IS-WITHDRAWAL           VALUE "WITHDRAWAL     ".
003200         88  TXN-IS-TRANSFER-OUT         VALUE "TRANSFER_OUT   ".
003300         88  TXN-IS-TRANSFER-IN          VALUE "TRANSFER_IN    ".
003400         88  TXN-IS-INTERNAL-TRANSFER    VALUE "INTERNAL_TRANSF".
003500     05  TXN-AMOUNT                  PIC S9(17)V99 COMP-3.
003600     05  TXN-BALANCE-AFTER           PIC S9(17)V99 COMP-3.
003700*    ALTERNATE UNSIGNED-CENTS VIEW - RETAINED FROM THE OLD
003800*    ENT/DEC SPLIT FOR THE OVERNIGHT AUDIT EXTRACT (BK-0219).
003900     05  TXN-BALANCE-AFTER-R REDEFINES TXN-BALANCE-AFTER.
004000         10  TXN-BAL-AFTER-SIGN      PIC X(01).
004100         10  TXN-BAL-AFTER-DIGITS    PIC 9(18).
004200     05  TXN-DESCRIPTION             PIC X(500).
004300     05  TXN-STATUS                  PIC X(09).
004400         88  TXN-IS-PENDING               VALUE "PENDING  ".
004500         88  TXN-IS-COMPLETED             VALUE "COMPLETED".
004600         88  TXN-IS-FAILED                VALUE "FAILED   ".
004700         88  TXN-IS-CANCELLED             VALUE "CANCELLED".
004800     05  TXN-ACCOUNT-ID               PIC 9(09).
004900     05  TXN-RECIPIENT-ACCT-NO         PIC X(10).
005000     05  TXN-RECIPIENT-NAME            PIC X(100).
005100     05  TXN-DEPOSIT-METHOD            PIC X(20).
005200         88  TXN-METHOD-ATM               VALUE "ATM                 ".
005300         88  TXN-METHOD-BRANCH            VALUE "BRANCH              ".
005400         88  TXN-METHOD-ONLINE            VALUE "ONLINE              ".
005500     05  TXN-CREATED-AT                PIC X(26).
005600     05  FILLER                        PIC X(15).
