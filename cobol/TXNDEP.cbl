000100*****************************************************************
000200*  PROGRAM-ID.   TXNDEP
000300*  AUTHOR.       J. L. PASCUAL
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1989-04-02
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  DEPOSIT (INGRESO) POSTING.  READS THE TARGET
001000*  ACCOUNT, CONFIRMS IT IS ACTIVE, ADDS THE DEPOSIT AMOUNT TO
001100*  THE BALANCE, REWRITES THE ACCOUNT AND APPENDS A MOVEMENT.
001200*  -----------------------------------------------------------
001300*  CHANGE LOG
001400*  DATE       INIT  REQ/TKT   DESCRIPTION
001500*  ---------- ----  --------  ------------------------------
001600*  1989-04-02 JLP   BK-0013   ORIGINAL - REWRITE OF THE OLD
001700*                             CASH-DEPOSIT SCREEN PROGRAM AS A
001800*                             CALLABLE, NO SCREEN I/O OF ITS
001900*                             OWN.
002000*  1990-11-19 JLP   BK-0033   NOW CALLS ACCTSVC INSTEAD OF
002100*                             OPENING THE ACCOUNT FILE ITSELF -
002200*                             THREE PROGRAMS HAD DRIFTED OUT OF
002300*                             STEP ON HOW THEY REWROTE A
002400*                             BALANCE.
002500*  1992-05-30 JLP   BK-0071   NOW CALLS TXNPOST FOR THE
002600*                             MOVEMENT APPEND - SEE TXNPOST
002700*                             CHANGE LOG.
002800*  1996-01-11 MTR   BK-0134   ADDED LK-DESCRIPTION AND
002900*                             LK-DEPOSIT-METHOD PASS-THROUGH.
003000*  1998-08-05 MTR   Y2K-004   REVIEWED - NO DATE ARITHMETIC OF
003100*                             ITS OWN, NO CHANGE NEEDED.
003200*  2001-03-22 CQV   BK-0177   DEFAULT DESCRIPTION OF "DEPOSIT"
003300*                             WHEN THE CALLER LEAVES IT BLANK -
003400*                             BRANCH STAFF WERE KEYING SPACES.
003500*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    TXNDEP.
003800 AUTHOR.        J. L. PASCUAL.
003900 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
004000 DATE-WRITTEN.  04/02/1989.
004100 DATE-COMPILED.
004200 SECURITY.      UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
004800            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 77  WS-SVC-FUNCTION              PIC X(04).
005300 77  WS-SVC-RETURN-CODE           PIC 9(02).
005400 77  WS-DUMMY-KEY-NUMBER          PIC X(10).
005500 77  WS-DUMMY-USER-ID             PIC 9(09).
005600 77  WS-DUMMY-TOTAL               PIC S9(17)V99 COMP-3.
005700 77  WS-NEW-BALANCE               PIC S9(17)V99 COMP-3.
005800
005900*    ACCOUNT-STATUS CHAR-AT-A-TIME VIEW - REDEFINES NO. 1.
006000*    USED WHEN WE HAVE TO TRACE A BAD STATUS VALUE COMING
006100*    BACK FROM ACCTSVC.
006200 01  WS-STATUS-TRACE              PIC X(08).
006300 01  WS-STATUS-TRACE-R REDEFINES WS-STATUS-TRACE.
006400     05  WS-STATUS-TRACE-CHAR     PIC X(01) OCCURS 8 TIMES.
006500
006600*    AMOUNT WORK AREA SPLIT INTO WHOLE/CENTS - REDEFINES
006700*    NO. 2.  RETAINED FROM THE OLD CASH-COUNTER LOGIC FOR THE
006800*    BRANCH RECEIPT PRINT.
006900 01  WS-AMOUNT-DISPLAY            PIC 9(15)V99.
007000 01  WS-AMOUNT-DISPLAY-R REDEFINES WS-AMOUNT-DISPLAY.
007100     05  WS-AMOUNT-WHOLE          PIC 9(15).
007200     05  WS-AMOUNT-CENTS          PIC 9(02).
007300
007400*    DEFAULT-DESCRIPTION WORK AREA - REDEFINES NO. 3.
007500 01  WS-DESC-WORK                 PIC X(500).
007600 01  WS-DESC-WORK-R REDEFINES WS-DESC-WORK.
007700     05  WS-DESC-FIRST-CHAR       PIC X(01).
007800     05  FILLER                   PIC X(499).
007900
008000 COPY ACCTREC REPLACING ACCOUNT-RECORD BY WS-ACCOUNT-RECORD.
008100
008200 LINKAGE SECTION.
008300 01  LK-RETURN-CODE               PIC 9(02).
008400 01  LK-ACCOUNT-ID                PIC 9(09).
008500 01  LK-AMOUNT                    PIC S9(17)V99 COMP-3.
008600 01  LK-DESCRIPTION                PIC X(500).
008700 01  LK-DEPOSIT-METHOD             PIC X(20).
008800     COPY TXNREC REPLACING TRANSACTION-RECORD BY LK-TXN-RECORD.
008900
009000 PROCEDURE DIVISION USING LK-RETURN-CODE
009100                           LK-ACCOUNT-ID
009200                           LK-AMOUNT
009300                           LK-DESCRIPTION
009400                           LK-DEPOSIT-METHOD
009500                           LK-TXN-RECORD.
009600
009700 P000-MAIN.
009800     IF WS-TRACE-REQUESTED
009900         DISPLAY "TXNDEP ENTERED, ACCT=" LK-ACCOUNT-ID
010000     END-IF.
010100
010200     MOVE 00 TO LK-RETURN-CODE.
010300     PERFORM P100-READ-ACCOUNT       THRU P100-EXIT.
010400
010500     IF LK-RETURN-CODE = 00
010600         PERFORM P200-VALIDATE-ACCOUNT THRU P200-EXIT
010700     END-IF.
010800
010900     IF LK-RETURN-CODE = 00
011000         PERFORM P300-POST-DEPOSIT    THRU P300-EXIT
011100     END-IF.
011200
011300     GOBACK.
011400
011500*-----------------------------------------------------------
011600*    P100 - READ THE ACCOUNT BY ACCT-ID VIA ACCTSVC.
011700*-----------------------------------------------------------
011800 P100-READ-ACCOUNT.
011900     MOVE "LKID" TO WS-SVC-FUNCTION.
012000     MOVE 00 TO WS-SVC-RETURN-CODE.
012100     CALL "ACCTSVC" USING WS-SVC-FUNCTION
012200                           WS-SVC-RETURN-CODE
012300                           LK-ACCOUNT-ID
012400                           WS-DUMMY-KEY-NUMBER
012500                           WS-DUMMY-USER-ID
012600                           LK-AMOUNT
012700                           WS-DUMMY-TOTAL
012800                           WS-ACCOUNT-RECORD.
012900
013000     IF WS-SVC-RETURN-CODE NOT = 00
013100         MOVE 10 TO LK-RETURN-CODE
013200     END-IF.
013300 P100-EXIT.
013400     EXIT.
013500
013600*-----------------------------------------------------------
013700*    P200 - BUSINESS RULE 1: DEPOSIT ELIGIBILITY.
013800*-----------------------------------------------------------
013900 P200-VALIDATE-ACCOUNT.
014000     IF NOT ACCT-IS-ACTIVE
014100         MOVE 20 TO LK-RETURN-CODE
014200     END-IF.
014300 P200-EXIT.
014400     EXIT.
014500
014600*-----------------------------------------------------------
014700*    P300 - APPLY THE DEPOSIT AND POST THE MOVEMENT.
014800*-----------------------------------------------------------
014900 P300-POST-DEPOSIT.
015000     ADD ACCT-BALANCE LK-AMOUNT GIVING WS-NEW-BALANCE
015100         ROUNDED.
015200
015300     MOVE "UPDT" TO WS-SVC-FUNCTION.
015400     CALL "ACCTSVC" USING WS-SVC-FUNCTION
015500                           WS-SVC-RETURN-CODE
015600                           LK-ACCOUNT-ID
015700                           WS-DUMMY-KEY-NUMBER
015800                           WS-DUMMY-USER-ID
015900                           WS-NEW-BALANCE
016000                           WS-DUMMY-TOTAL
016100                           WS-ACCOUNT-RECORD.
016200
016300     IF WS-SVC-RETURN-CODE NOT = 00
016400         MOVE 90 TO LK-RETURN-CODE
016500         GO TO P300-EXIT
016600     END-IF.
016700
016800     IF LK-DESCRIPTION = SPACES
016900         MOVE "Deposit" TO LK-DESCRIPTION
017000     END-IF.
017100
017200     MOVE "DEPOSIT        " TO LK-TXN-TYPE.
017300     MOVE LK-AMOUNT       TO LK-TXN-AMOUNT.
017400     MOVE WS-NEW-BALANCE  TO LK-TXN-BALANCE-AFTER.
017500     MOVE LK-DESCRIPTION  TO LK-TXN-DESCRIPTION.
017600     MOVE "COMPLETED"     TO LK-TXN-STATUS.
017700     MOVE LK-ACCOUNT-ID   TO LK-TXN-ACCOUNT-ID.
017800     MOVE SPACES          TO LK-TXN-RECIPIENT-ACCT-NO.
017900     MOVE SPACES          TO LK-TXN-RECIPIENT-NAME.
018000     MOVE LK-DEPOSIT-METHOD TO LK-TXN-DEPOSIT-METHOD.
018100
018200     CALL "TXNPOST" USING LK-RETURN-CODE LK-TXN-RECORD.
018300 P300-EXIT.
018400     EXIT.
