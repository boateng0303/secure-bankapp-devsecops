000100*****************************************************************
000200*  PROGRAM-ID.   TXNPOST
000300*  AUTHOR.       J. L. PASCUAL
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1990-01-09
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  APPENDS ONE ENTRY TO TRANSACTION-FILE.  EVERY
001000*  MONEY-MOVEMENT PROGRAM (TXNDEP, TXNWDR, TXNXFR, TXNITF)
001100*  CALLS THIS ONE PROGRAM TO DO THE ACTUAL POSTING, SO THE
001200*  REFERENCE-NUMBER GENERATOR AND THE APPEND LOGIC ONLY HAVE
001300*  TO BE RIGHT IN ONE PLACE.  CALLER FILLS IN LK-TXN-RECORD
001400*  EXCEPT TXN-ID AND TXN-REFERENCE, WHICH ARE ASSIGNED HERE.
001500*  -----------------------------------------------------------
001600*  CHANGE LOG
001700*  DATE       INIT  REQ/TKT   DESCRIPTION
001800*  ---------- ----  --------  ------------------------------
001900*  1990-01-09 JLP   BK-0026   ORIGINAL - PULLED THE "ESCRITURA"
002000*                             PARAGRAPH OUT OF BANK4/BANK5/
002100*                             BANK6, WHICH ALL WROTE A
002200*                             MOVEMENT RECORD THE SAME WAY BUT
002300*                             HAD ALREADY DRIFTED APART.
002400*  1992-05-30 JLP   BK-0071   ADDED THE REFERENCE-NUMBER
002500*                             GENERATOR - BRANCH STAFF WERE
002600*                             KEYING THEIR OWN AND COLLIDING.
002700*  1994-06-14 JLP   BK-0102   BOUNDED THE GENERATOR RETRY LOOP
002800*                             AT 100 TRIES AFTER A RUNAWAY JOB
002900*                             SPUN FOR TEN MINUTES ON A FULL
003000*                             FILE OVERNIGHT.
003100*  1998-08-05 MTR   Y2K-004   TXN-CREATED-AT NOW STAMPED FROM
003200*                             ACCEPT FROM DATE YYYYMMDD AND
003300*                             ACCEPT FROM TIME, BUILT INTO A
003400*                             FULL ISO-8601 STRING - REPLACES
003500*                             THE OLD 6-DIGIT DDMMYY STAMP.
003600*  2003-06-17 CQV   BK-0219   NEW CALLERS PASS TXN-STATUS
003700*                             DIRECTLY NOW (COMPLETED OR
003800*                             PENDING) INSTEAD OF THIS PROGRAM
003900*                             ALWAYS FORCING COMPLETED.
004000*  2004-08-09 CQV   BK-0252   TXN-REFERENCE WAS BEING BUILT AS
004100*                             12 STRAIGHT DECIMAL DIGITS - THE
004200*                             LEDGER BINDER CALLS FOR A 12-CHAR
004300*                             HEX BODY (0-9, A-F) SO THE FIELD
004400*                             CAN'T BE MISTAKEN FOR AN ALL-
004500*                             NUMERIC ACCOUNT KEY DOWNSTREAM.
004600*                             SAME 9-DIGIT TICKET/3-DIGIT RETRY
004700*                             SEED, NOW RUN THROUGH A HEX-DIGIT
004800*                             LOOKUP TABLE ONE NIBBLE AT A TIME.
004900*****************************************************************
005000 IDENTIFICATION DIVISION.
005100 PROGRAM-ID.    TXNPOST.
005200 AUTHOR.        J. L. PASCUAL.
005300 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
005400 DATE-WRITTEN.  01/09/1990.
005500 DATE-COMPILED.
005600 SECURITY.      UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER.
005700
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
006200            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT TRANSACTION-FILE ASSIGN TO DISK
006700         ORGANIZATION IS RELATIVE
006800         ACCESS MODE IS DYNAMIC
006900         RELATIVE KEY IS WS-TXN-RRN
007000         FILE STATUS IS WS-FST-TXN.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  TRANSACTION-FILE
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID IS "ledgertx.ubd".
007700     COPY TXNREC.
007800
007900 WORKING-STORAGE SECTION.
008000 77  WS-FST-TXN                  PIC X(02).
008100 77  WS-TXN-RRN                  PIC 9(09) COMP.
008200 77  WS-HWM-RRN                  PIC 9(09) COMP.
008300 77  WS-TRY-COUNT                PIC 9(03) COMP.
008400 77  WS-MAX-TRIES                PIC 9(03) COMP VALUE 100.
008500 77  WS-FOUND-DUPLICATE          PIC X(01) VALUE "N".
008600     88  WS-DUPLICATE-FOUND          VALUE "Y".
008700     88  WS-DUPLICATE-NOT-FOUND      VALUE "N".
008800
008900*    REFERENCE-NUMBER WORK AREA - "TXN" PLUS A 12-CHARACTER
009000*    HEX BODY (BK-0252).  THE HEX BODY IS DERIVED FROM A
009100*    9-DIGIT RUNNING TICKET AND A 3-DIGIT RETRY TAG - THE SAME
009200*    SEED THE OLD ALL-DECIMAL REFERENCE USED - SO THE RETRY
009300*    LOOP AND THE DUPLICATE CHECK BELOW ARE UNCHANGED.
009400 01  WS-REFERENCE-WORK.
009500     05  WS-REF-PREFIX           PIC X(03) VALUE "TXN".
009600     05  WS-REF-HEX-BODY.
009700         10  WS-REF-HEX-CHAR     PIC X(01) OCCURS 12 TIMES.
009800
009900 01  WS-REF-SEED-WORK.
010000     05  WS-REF-TICKET           PIC 9(09).
010100     05  WS-REF-TRY-TAG          PIC 9(03).
010200*    REDEFINES NO. 1 - STEPS THE TICKET/RETRY PAIR AS ONE
010300*    12-DIGIT NUMBER, THEN FEEDS THE HEX CONVERTER BELOW.
010400 01  WS-REF-SEED-WORK-R REDEFINES WS-REF-SEED-WORK.
010500     05  WS-REF-NUMERIC          PIC 9(12).
010600
010700*    HEX-DIGIT LOOKUP TABLE - REDEFINES NO. 2.  ONE CHARACTER
010800*    PULLED PER NIBBLE INSTEAD OF CALLING AN INTRINSIC
010900*    FUNCTION.
011000 01  WS-HEX-TABLE-LIT            PIC X(16)
011100         VALUE "0123456789ABCDEF".
011200 01  WS-HEX-TABLE-LIT-R REDEFINES WS-HEX-TABLE-LIT.
011300     05  WS-HEX-DIGIT            PIC X(01) OCCURS 16 TIMES.
011400
011500 77  WS-HEX-SEED                 PIC 9(15) COMP.
011600 77  WS-HEX-NIBBLE               PIC 9(02) COMP.
011700 77  WS-HEX-SUB                  PIC 9(02) COMP.
011800
011900*    CLOCK BREAKOUT - REDEFINES NO. 3.  USED TO SEED THE
012000*    FIRST TICKET NUMBER OF THE DAY AND TO BUILD
012100*    TXN-CREATED-AT.
012200 01  WS-CLOCK-WORK               PIC 9(08).
012300 01  WS-CLOCK-WORK-R REDEFINES WS-CLOCK-WORK.
012400     05  WS-CLOCK-HH             PIC 9(02).
012500     05  WS-CLOCK-MM             PIC 9(02).
012600     05  WS-CLOCK-SS             PIC 9(02).
012700     05  WS-CLOCK-HH100          PIC 9(02).
012800
012900*    CALENDAR BREAKOUT - REDEFINES NO. 4.
013000 01  WS-CALENDAR-WORK            PIC 9(08).
013100 01  WS-CALENDAR-WORK-R REDEFINES WS-CALENDAR-WORK.
013200     05  WS-CAL-CCYY             PIC 9(04).
013300     05  WS-CAL-MM               PIC 9(02).
013400     05  WS-CAL-DD               PIC 9(02).
013500
013600 01  WS-CREATED-AT-WORK.
013700     05  FILLER                  PIC X(04) VALUE SPACES.
013800     05  FILLER                  PIC X(22) VALUE SPACES.
013900
014000 LINKAGE SECTION.
014100 01  LK-RETURN-CODE              PIC 9(02).
014200     COPY TXNREC REPLACING TRANSACTION-RECORD BY LK-TXN-RECORD.
014300
014400 PROCEDURE DIVISION USING LK-RETURN-CODE LK-TXN-RECORD.
014500
014600 P000-MAIN.
014700     IF WS-TRACE-REQUESTED
014800         DISPLAY "TXNPOST ENTERED, TYPE=" LK-TXN-TYPE
014900     END-IF.
015000
015100     MOVE 00 TO LK-RETURN-CODE.
015200     PERFORM P100-GENERATE-REFERENCE THRU P100-EXIT.
015300
015400     IF LK-RETURN-CODE NOT = 00
015500         GO TO P000-EXIT
015600     END-IF.
015700
015800     PERFORM P300-STAMP-CREATED-AT THRU P300-EXIT.
015900     PERFORM P500-APPEND-RECORD    THRU P500-EXIT.
016000
016100 P000-EXIT.
016200     GOBACK.
016300
016400*-----------------------------------------------------------
016500*    P100 - GENERATE A REFERENCE NOT ALREADY ON FILE.
016600*    BUSINESS RULE: BOUNDED AT WS-MAX-TRIES ATTEMPTS - IF WE
016700*    STILL COLLIDE AFTER 100 TRIES SOMETHING IS SERIOUSLY
016800*    WRONG WITH THE FILE AND WE REJECT THE POST RATHER THAN
016900*    SPIN.
017000*-----------------------------------------------------------
017100 P100-GENERATE-REFERENCE.
017200     ACCEPT WS-CLOCK-WORK FROM TIME.
017300     MOVE WS-CLOCK-WORK TO WS-REF-TICKET.
017400     MOVE 0 TO WS-TRY-COUNT.
017500
017600 P110-TRY-LOOP.
017700     ADD 1 TO WS-TRY-COUNT.
017800     MOVE WS-TRY-COUNT TO WS-REF-TRY-TAG.
017900     PERFORM P120-BUILD-HEX-BODY  THRU P120-EXIT.
018000     PERFORM P150-CHECK-DUPLICATE THRU P150-EXIT.
018100
018200     IF WS-DUPLICATE-NOT-FOUND
018300         MOVE WS-REFERENCE-WORK TO LK-TXN-REFERENCE
018400         GO TO P100-EXIT
018500     END-IF.
018600
018700     IF WS-TRY-COUNT >= WS-MAX-TRIES
018800         MOVE 30 TO LK-RETURN-CODE
018900         GO TO P100-EXIT
019000     END-IF.
019100
019200     ADD 1 TO WS-REF-TICKET.
019300     GO TO P110-TRY-LOOP.
019400 P100-EXIT.
019500     EXIT.
019600
019700*    CONVERT THE 12-DIGIT TICKET/RETRY SEED TO 12 HEX
019800*    CHARACTERS, LEAST-SIGNIFICANT NIBBLE FIRST, FILLING
019900*    WS-REF-HEX-CHAR FROM THE RIGHT-HAND END BACKWARDS SO THE
020000*    FINISHED BODY READS MOST-SIGNIFICANT-FIRST (BK-0252).
020100 P120-BUILD-HEX-BODY.
020200     MOVE WS-REF-NUMERIC TO WS-HEX-SEED.
020300     MOVE 13 TO WS-HEX-SUB.
020400
020500 P125-NIBBLE-LOOP.
020600     SUBTRACT 1 FROM WS-HEX-SUB.
020700     IF WS-HEX-SUB < 1
020800         GO TO P120-EXIT
020900     END-IF.
021000
021100     DIVIDE WS-HEX-SEED BY 16 GIVING WS-HEX-SEED
021200         REMAINDER WS-HEX-NIBBLE.
021300     MOVE WS-HEX-DIGIT (WS-HEX-NIBBLE + 1)
021400         TO WS-REF-HEX-CHAR (WS-HEX-SUB).
021500     GO TO P125-NIBBLE-LOOP.
021600 P120-EXIT.
021700     EXIT.
021800
021900*    SCAN TRANSACTION-FILE FOR THE CANDIDATE REFERENCE.  THE
022000*    FILE IS SMALL RELATIVE TO THE ACCOUNT/CARD MASTERS SO A
022100*    FULL SEQUENTIAL SCAN PER TRY IS ACCEPTABLE HERE - NO
022200*    IN-MEMORY INDEX IS KEPT FOR TRANSACTION-FILE.
022300 P150-CHECK-DUPLICATE.
022400     MOVE "N" TO WS-FOUND-DUPLICATE.
022500     OPEN INPUT TRANSACTION-FILE.
022600     IF WS-FST-TXN NOT = "00"
022700         GO TO P150-EXIT
022800     END-IF.
022900
023000 P160-SCAN-LOOP.
023100     READ TRANSACTION-FILE NEXT RECORD AT END GO TO P160-DONE.
023200     IF LK-TXN-REFERENCE = WS-REFERENCE-WORK
023300         MOVE "Y" TO WS-FOUND-DUPLICATE
023400         GO TO P160-DONE
023500     END-IF.
023600     GO TO P160-SCAN-LOOP.
023700
023800 P160-DONE.
023900     CLOSE TRANSACTION-FILE.
024000 P150-EXIT.
024100     EXIT.
024200
024300*-----------------------------------------------------------
024400*    P300 - BUILD THE ISO-8601 TIMESTAMP.
024500*-----------------------------------------------------------
024600 P300-STAMP-CREATED-AT.
024700     ACCEPT WS-CALENDAR-WORK FROM DATE YYYYMMDD.
024800     ACCEPT WS-CLOCK-WORK    FROM TIME.
024900
025000     STRING WS-CAL-CCYY   DELIMITED BY SIZE
025100            "-"           DELIMITED BY SIZE
025200            WS-CAL-MM     DELIMITED BY SIZE
025300            "-"           DELIMITED BY SIZE
025400            WS-CAL-DD     DELIMITED BY SIZE
025500            "T"           DELIMITED BY SIZE
025600            WS-CLOCK-HH   DELIMITED BY SIZE
025700            ":"           DELIMITED BY SIZE
025800            WS-CLOCK-MM   DELIMITED BY SIZE
025900            ":"           DELIMITED BY SIZE
026000            WS-CLOCK-SS   DELIMITED BY SIZE
026100         INTO LK-TXN-CREATED-AT
026200     END-STRING.
026300 P300-EXIT.
026400     EXIT.
026500
026600*-----------------------------------------------------------
026700*    P500 - APPEND THE RECORD AT THE NEXT RELATIVE SLOT.
026800*-----------------------------------------------------------
026900 P500-APPEND-RECORD.
027000     PERFORM P550-FIND-HWM THRU P550-EXIT.
027100     IF WS-FST-TXN NOT = "00" AND WS-FST-TXN NOT = "24"
027200         MOVE 90 TO LK-RETURN-CODE
027300         GO TO P500-EXIT
027400     END-IF.
027500
027600     ADD 1 TO WS-HWM-RRN.
027700     MOVE WS-HWM-RRN TO WS-TXN-RRN.
027800     MOVE LK-TXN-RECORD TO TRANSACTION-RECORD.
027900     MOVE WS-HWM-RRN TO TXN-ID.
028000
028100     OPEN I-O TRANSACTION-FILE.
028200     IF WS-FST-TXN NOT = "00" AND WS-FST-TXN NOT = "05"
028300         MOVE 90 TO LK-RETURN-CODE
028400         GO TO P500-EXIT
028500     END-IF.
028600
028700     WRITE TRANSACTION-RECORD
028800         INVALID KEY MOVE 90 TO LK-RETURN-CODE
028900     END-WRITE.
029000
029100     IF LK-RETURN-CODE = 00
029200         MOVE TRANSACTION-RECORD TO LK-TXN-RECORD
029300     END-IF.
029400
029500     CLOSE TRANSACTION-FILE.
029600 P500-EXIT.
029700     EXIT.
029800
029900*    FIND THE HIGHEST TXN-ID CURRENTLY ON FILE.
030000 P550-FIND-HWM.
030100     MOVE 0 TO WS-HWM-RRN.
030200     OPEN INPUT TRANSACTION-FILE.
030300     IF WS-FST-TXN NOT = "00"
030400         GO TO P550-EXIT
030500     END-IF.
030600
030700 P560-SCAN-LOOP.
030800     READ TRANSACTION-FILE NEXT RECORD AT END GO TO P560-DONE.
030900     IF TXN-ID > WS-HWM-RRN
031000         MOVE TXN-ID TO WS-HWM-RRN
031100     END-IF.
031200     GO TO P560-SCAN-LOOP.
031300
031400 P560-DONE.
031500     MOVE "00" TO WS-FST-TXN.
031600     CLOSE TRANSACTION-FILE.
031700 P550-EXIT.
031800     EXIT.
