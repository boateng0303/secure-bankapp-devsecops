000100*****************************************************************
000200*  PROGRAM-ID.   ACCTOPEN
000300*  AUTHOR.       J. L. PASCUAL
000400*  INSTALLATION. UNIZARBANK DATA PROCESSING - RETAIL LEDGER
000500*  DATE-WRITTEN. 1991-05-06
000600*  DATE-COMPILED.
000700*  SECURITY.     UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER
000800*  -----------------------------------------------------------
000900*  PURPOSE.  OPENS THE DEFAULT CHECKING ACCOUNT FOR A NEWLY
001000*  REGISTERED CUSTOMER.  GENERATES A UNIQUE 10-DIGIT
001100*  ACCT-NUMBER AND CALLS ACCTSVC (FUNCTION CRTE) TO WRITE THE
001200*  NEW ACCOUNT-RECORD.
001300*  -----------------------------------------------------------
001400*  CHANGE LOG
001500*  DATE       INIT  REQ/TKT   DESCRIPTION
001600*  ---------- ----  --------  ------------------------------
001700*  1991-05-06 JLP   BK-0061   ORIGINAL - CARRIED OVER THE OLD
001800*                             NEW-CARD "WRITE A BRAND NEW
001900*                             RECORD WITH A FRESHLY GENERATED
002000*                             KEY" SHAPE FOR NEW-CUSTOMER
002100*                             ACCOUNT OPENING.
002200*  1994-06-14 JLP   BK-0102   BOUNDED THE ACCT-NUMBER GENERATOR
002300*                             RETRY LOOP AT 100 TRIES.
002400*  1998-08-05 MTR   Y2K-004   DROPPED THE OLD 2-DIGIT-YEAR
002500*                             CLOCK SEED FOR THE GENERATOR IN
002600*                             FAVOUR OF ACCEPT FROM TIME, WHICH
002700*                             WAS ALREADY CENTURY-SAFE.
002800*  2001-11-30 CQV   BK-0198   ORIGINAL VERSION OF THIS PROGRAM
002900*                             FOR THE NEW-CUSTOMER REGISTRATION
003000*                             FEED (SEE ACCTSVC CHANGE LOG,
003100*                             SAME REQUEST, FOR THE CRTE
003200*                             FUNCTION THIS PROGRAM CALLS).
003300*  2004-08-02 CQV   BK-0244   WS-DUMMY-BALANCE AND WS-DUMMY-
003400*                             TOTAL WERE LEFT AT S9(15)V99 WHEN
003500*                             ACCTSVC'S LK-NEW-BALANCE/
003600*                             LK-TOTAL-BALANCE WERE WIDENED TO
003700*                             S9(17)V99 (SAME REQUEST) - THIS
003800*                             WAS THE ONE CALLER NOT CAUGHT AT
003900*                             THE TIME.  WIDENED TO MATCH.
004000*****************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    ACCTOPEN.
004300 AUTHOR.        J. L. PASCUAL.
004400 INSTALLATION.  UNIZARBANK DATA PROCESSING - RETAIL LEDGER.
004500 DATE-WRITTEN.  05/06/1991.
004600 DATE-COMPILED.
004700 SECURITY.      UNIZARBANK INTERNAL USE ONLY - LEDGER MASTER.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 ON  STATUS IS WS-TRACE-REQUESTED
005300            OFF STATUS IS WS-TRACE-NOT-REQUESTED.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT ACCOUNT-FILE ASSIGN TO DISK
005800         ORGANIZATION IS RELATIVE
005900         ACCESS MODE IS DYNAMIC
006000         RELATIVE KEY IS WS-ACCT-RRN
006100         FILE STATUS IS WS-FST-ACCT.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  ACCOUNT-FILE
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "accounts.ubd".
006800     COPY ACCTREC.
006900
007000 WORKING-STORAGE SECTION.
007100 77  WS-FST-ACCT                 PIC X(02).
007200 77  WS-ACCT-RRN                 PIC 9(09) COMP.
007300 77  WS-TRY-COUNT                PIC 9(03) COMP.
007400 77  WS-MAX-TRIES                PIC 9(03) COMP VALUE 100.
007500 77  WS-FOUND-DUPLICATE          PIC X(01) VALUE "N".
007600     88  WS-DUPLICATE-FOUND          VALUE "Y".
007700     88  WS-DUPLICATE-NOT-FOUND      VALUE "N".
007800 77  WS-CLOCK-SEED                PIC 9(08).
007900 77  WS-USER-JUNK                 PIC 9(05) COMP.
008000
008100 77  WS-SVC-FUNCTION             PIC X(04).
008200 77  WS-SVC-RETURN-CODE          PIC 9(02).
008300 77  WS-DUMMY-KEY-NUMBER         PIC X(10).
008400 77  WS-DUMMY-BALANCE            PIC S9(17)V99 COMP-3.
008500 77  WS-DUMMY-TOTAL              PIC S9(17)V99 COMP-3.
008600
008700*    ACCT-NUMBER GENERATOR WORK AREA - REDEFINES NO. 1.  BODY
008800*    IS BUILT FROM THE CLOCK AND THE NEW USER-ID SO EACH TRY
008900*    PRODUCES A DIFFERENT CANDIDATE.
009000 01  WS-ACCTNUM-WORK             PIC 9(10).
009100 01  WS-ACCTNUM-WORK-R REDEFINES WS-ACCTNUM-WORK.
009200     05  WS-ACCTNUM-SEED         PIC 9(08).
009300     05  WS-ACCTNUM-TRY          PIC 9(02).
009400
009500*    DIGIT-AT-A-TIME VIEW OF THE CANDIDATE - REDEFINES NO. 2 -
009600*    USED WHEN THE OPERATOR CONSOLE HAS TO DUMP A REJECTED
009700*    CANDIDATE DIGIT BY DIGIT.
009800 01  WS-ACCTNUM-DISPLAY          PIC X(10).
009900 01  WS-ACCTNUM-DISPLAY-R REDEFINES WS-ACCTNUM-DISPLAY.
010000     05  WS-ACCTNUM-DIGIT        PIC X(01) OCCURS 10 TIMES.
010100
010200*    HOUSEKEEPING-STAMP WORK AREA - REDEFINES NO. 3.
010300 01  WS-STAMP-WORK                PIC 9(08).
010400 01  WS-STAMP-WORK-R REDEFINES WS-STAMP-WORK.
010500     05  WS-STAMP-CCYY            PIC 9(04).
010600     05  WS-STAMP-MMDD            PIC 9(04).
010700
010800 01  WS-ACCT-INDEX-TABLE.
010900     05  WS-ACCT-INDEX-COUNT      PIC 9(05) COMP VALUE 0.
011000     05  WS-ACCT-INDEX-ENTRY OCCURS 500 TIMES
011100         ASCENDING KEY IS WS-AIX-NUMBER
011200         INDEXED BY WS-AIX-IDX.
011300         10  WS-AIX-NUMBER        PIC X(10).
011400         10  WS-AIX-RRN           PIC 9(09) COMP.
011500 01  WS-SAVE-ENTRY.
011600     05  WS-SAVE-NUMBER          PIC X(10).
011700     05  WS-SAVE-RRN             PIC 9(09) COMP.
011800 77  WS-INS-POS                  PIC 9(05) COMP.
011900 77  WS-SHIFT-FROM               PIC 9(05) COMP.
012000
012100 LINKAGE SECTION.
012200 01  LK-RETURN-CODE               PIC 9(02).
012300 01  LK-USER-ID                   PIC 9(09).
012400 01  LK-ACCOUNT-ID                PIC 9(09).
012500 01  LK-ACCOUNT-NUMBER            PIC X(10).
012600
012700 PROCEDURE DIVISION USING LK-RETURN-CODE
012800                           LK-USER-ID
012900                           LK-ACCOUNT-ID
013000                           LK-ACCOUNT-NUMBER.
013100
013200 P000-MAIN.
013300     IF WS-TRACE-REQUESTED
013400         DISPLAY "ACCTOPEN ENTERED, USER=" LK-USER-ID
013500     END-IF.
013600
013700     MOVE 00 TO LK-RETURN-CODE.
013800     PERFORM P100-GENERATE-ACCT-NUMBER THRU P100-EXIT.
013900
014000     IF LK-RETURN-CODE = 00
014100         PERFORM P200-WRITE-ACCOUNT THRU P200-EXIT
014200     END-IF.
014300
014400     GOBACK.
014500
014600*-----------------------------------------------------------
014700*    P100 - BUSINESS RULE 15: GENERATE A 10-DIGIT ACCT-NUMBER
014800*    NOT ALREADY ON FILE, BOUNDED AT WS-MAX-TRIES.
014900*-----------------------------------------------------------
015000 P100-GENERATE-ACCT-NUMBER.
015100     PERFORM P150-BUILD-ACCT-INDEX THRU P150-EXIT.
015200     IF WS-FST-ACCT NOT = "00"
015300         MOVE 90 TO LK-RETURN-CODE
015400         GO TO P100-EXIT
015500     END-IF.
015600
015700     ACCEPT WS-CLOCK-SEED FROM TIME.
015800     MOVE WS-CLOCK-SEED TO WS-ACCTNUM-SEED.
015900     DIVIDE LK-USER-ID BY 100 GIVING WS-USER-JUNK
016000         REMAINDER WS-ACCTNUM-TRY.
016100     MOVE 0 TO WS-TRY-COUNT.
016200
016300 P110-TRY-LOOP.
016400     ADD 1 TO WS-TRY-COUNT.
016500     MOVE WS-ACCTNUM-WORK TO WS-ACCTNUM-DISPLAY.
016600
016700     SET WS-AIX-IDX TO 1.
016800     MOVE "N" TO WS-FOUND-DUPLICATE.
016900     SEARCH ALL WS-ACCT-INDEX-ENTRY
017000         AT END
017100             MOVE "N" TO WS-FOUND-DUPLICATE
017200         WHEN WS-AIX-NUMBER (WS-AIX-IDX) = WS-ACCTNUM-DISPLAY
017300             MOVE "Y" TO WS-FOUND-DUPLICATE
017400     END-SEARCH.
017500
017600     IF WS-DUPLICATE-NOT-FOUND
017700         MOVE WS-ACCTNUM-DISPLAY TO LK-ACCOUNT-NUMBER
017800         GO TO P100-EXIT
017900     END-IF.
018000
018100     IF WS-TRY-COUNT >= WS-MAX-TRIES
018200         MOVE 30 TO LK-RETURN-CODE
018300         GO TO P100-EXIT
018400     END-IF.
018500
018600     ADD 1 TO WS-ACCTNUM-SEED.
018700     GO TO P110-TRY-LOOP.
018800 P100-EXIT.
018900     EXIT.
019000
019100*    BUILD THE IN-MEMORY ACCT-NUMBER INDEX - SAME SHAPE AS
019200*    ACCTSVC'S OWN INDEX (SEE ACCTSVC CHANGE LOG, BK-0026).
019300 P150-BUILD-ACCT-INDEX.
019400     MOVE 0 TO WS-ACCT-INDEX-COUNT.
019500     OPEN INPUT ACCOUNT-FILE.
019600     IF WS-FST-ACCT NOT = "00"
019700         GO TO P150-EXIT
019800     END-IF.
019900
020000 P160-SCAN-LOOP.
020100     READ ACCOUNT-FILE NEXT RECORD AT END GO TO P160-DONE.
020200     PERFORM P170-INSERT-SORTED THRU P170-EXIT.
020300     GO TO P160-SCAN-LOOP.
020400
020500 P160-DONE.
020600     MOVE "00" TO WS-FST-ACCT.
020700     CLOSE ACCOUNT-FILE.
020800 P150-EXIT.
020900     EXIT.
021000
021100 P170-INSERT-SORTED.
021200     ADD 1 TO WS-ACCT-INDEX-COUNT.
021300     MOVE ACCT-NUMBER OF ACCOUNT-RECORD
021400         TO WS-AIX-NUMBER (WS-ACCT-INDEX-COUNT).
021500     MOVE WS-ACCT-RRN TO WS-AIX-RRN (WS-ACCT-INDEX-COUNT).
021600
021700     MOVE WS-ACCT-INDEX-COUNT TO WS-INS-POS.
021800
021900 P175-BUBBLE-UP.
022000     IF WS-INS-POS = 1
022100         GO TO P170-EXIT
022200     END-IF.
022300
022400     MOVE WS-INS-POS TO WS-SHIFT-FROM.
022500     SUBTRACT 1 FROM WS-SHIFT-FROM.
022600
022700     IF WS-AIX-NUMBER (WS-SHIFT-FROM) <= WS-AIX-NUMBER (WS-INS-POS)
022800         GO TO P170-EXIT
022900     END-IF.
023000
023100     MOVE WS-ACCT-INDEX-ENTRY (WS-SHIFT-FROM) TO WS-SAVE-ENTRY.
023200     MOVE WS-ACCT-INDEX-ENTRY (WS-INS-POS)
023300         TO WS-ACCT-INDEX-ENTRY (WS-SHIFT-FROM).
023400     MOVE WS-SAVE-NUMBER TO WS-AIX-NUMBER (WS-INS-POS).
023500     MOVE WS-SAVE-RRN    TO WS-AIX-RRN    (WS-INS-POS).
023600
023700     MOVE WS-SHIFT-FROM TO WS-INS-POS.
023800     GO TO P175-BUBBLE-UP.
023900 P170-EXIT.
024000     EXIT.
024100
024200*-----------------------------------------------------------
024300*    P200 - CALL ACCTSVC (FUNCTION CRTE) TO WRITE THE NEW
024400*    DEFAULT CHECKING ACCOUNT.
024500*-----------------------------------------------------------
024600 P200-WRITE-ACCOUNT.
024700     MOVE "CRTE" TO WS-SVC-FUNCTION.
024800     MOVE 00 TO WS-SVC-RETURN-CODE.
024900     MOVE SPACES TO ACCOUNT-RECORD.
025000     MOVE LK-ACCOUNT-NUMBER TO ACCT-NUMBER OF ACCOUNT-RECORD.
025100     MOVE "CHECKING  "        TO ACCT-TYPE OF ACCOUNT-RECORD.
025200     MOVE 0                   TO ACCT-BALANCE OF ACCOUNT-RECORD.
025300     MOVE "USD"                TO ACCT-CURRENCY OF ACCOUNT-RECORD.
025400     MOVE "ACTIVE  "          TO ACCT-STATUS OF ACCOUNT-RECORD.
025500     MOVE LK-USER-ID           TO ACCT-USER-ID OF ACCOUNT-RECORD.
025600
025700     CALL "ACCTSVC" USING WS-SVC-FUNCTION
025800                           WS-SVC-RETURN-CODE
025900                           LK-ACCOUNT-ID
026000                           WS-DUMMY-KEY-NUMBER
026100                           LK-USER-ID
026200                           WS-DUMMY-BALANCE
026300                           WS-DUMMY-TOTAL
026400                           ACCOUNT-RECORD.
026500
026600     IF WS-SVC-RETURN-CODE NOT = 00
026700         MOVE 90 TO LK-RETURN-CODE
026800     END-IF.
026900 P200-EXIT.
027000     EXIT.
